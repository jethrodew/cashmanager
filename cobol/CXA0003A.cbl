000100******************************************************************
000200* PROGRAMADOR: R. HOLLOWAY - COBOL DICAS
000300* DATA.......: 15/03/1989
000400* DESCRICAO..: BIBLIOTECA DE VALIDACOES DE DENOMINACAO/QUANTIDADE
000500*              DE MOEDAS - SEM LACO DE LEITURA, ACIONADA POR
000600*              CODIGO DE FUNCAO PELOS DEMAIS MODULOS DO CAIXA
000700* NOME.......: CXA0003A
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CXA0003A.
001100 AUTHOR.        R. HOLLOWAY.
001200 INSTALLATION.  COBOLDICAS SISTEMAS.
001300 DATE-WRITTEN.  15/03/89.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIAL.
001600*----------------------------------------------------------------*
001700*                    H I S T O R I C O   D E   A L T E R A C O E S
001800*----------------------------------------------------------------*
001900*  15/03/89 RHO  REQ-1102  PROGRAMA ORIGINAL - TESTES ISOLADOS DE REQ-1102
002000*                          ZERO-OU-MENOS E MENOR-QUE-ZERO         REQ-1102
002100*  28/09/90 RHO  REQ-1150  INCLUIDA VALIDACAO DE DENOMINACAO X    REQ-1150
002200*                          MOEDA CORRENTE (PAR UNICO E LISTA)     REQ-1150
002300*  02/11/93 LKT  REQ-1288  INCLUIDA VALIDACAO DE PAR DENOMINACAO/ REQ-1288
002400*                          QUANTIDADE (PAR UNICO E LISTA)         REQ-1288
002500*  19/07/95 LKT  REQ-1340  MENSAGENS DE ERRO PADRONIZADAS         REQ-1340
002600*                          CONFORME O MANUAL DE CAIXA (REQ-1340)  REQ-1340
002700*  09/06/98 MPC  Y2K-0007  REVISAO GERAL PARA O ANO 2000 - SEM    Y2K-0007
002800*                          CAMPOS DE DATA NESTE MODULO, NADA A    Y2K-0007
002900*                          ALTERAR - REGISTRADO PARA O DOSSIE Y2K Y2K-0007
003000*  11/05/01 JRS  REQ-1502  PADRONIZADO LAYOUT DE CABECALHO COM OS REQ-1502
003100*                          DEMAIS MODULOS DA SUITE DE CAIXA       REQ-1502
003120*  22/01/04 JRS  REQ-1603  RETIRADA A AREA WRK-MSG-MONTADA (TEN-  REQ-1603
003140*                          TATIVA ANTERIOR, INCOMPLETA, DE MONTAR REQ-1603
003160*                          A MENSAGEM DE INSUFICIENCIA) - A MEN-  REQ-1603
003170*                          SAGEM COM DENOMINACAO/QUANTIDADE E     REQ-1603
003180*                          MONTADA EM CXA0005A, DONO DO CAMPO     REQ-1603
003190*                          CXC007A-MSG-ERRO. INCLUIDO DIAGNOS-    REQ-1603
003195*                          TICO DA DENOMINACAO REJEITADA EM 0005  REQ-1603
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS CLASSE-ALFA IS 'A' THRU 'Z'
003800     UPSI-0 ON  STATUS IS CXA0003A-MODO-TESTE
003900     UPSI-0 OFF STATUS IS CXA0003A-MODO-PRODUCAO.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400 77  WRK-IND1                      PIC 9(02) COMP VALUE ZEROS.
004500 77  WRK-ACHOU-FORA-DA-MOEDA       PIC X(01) VALUE 'N'.
004600 77  WRK-ACHOU-PAR-INVALIDO        PIC X(01) VALUE 'N'.
004700
004800*    DATA DO SISTEMA - GRAVADA JUNTO DA MENSAGEM DE REJEICAO
004900*    PARA FACILITAR O RASTREIO NO LOG DE CONFERENCIA DO CAIXA
005000 01  WRK-DATA-SISTEMA              PIC 9(08) VALUE ZEROS.
005100 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
005200     05  WRK-DATA-SIS-ANO          PIC 9(04).
005300     05  WRK-DATA-SIS-MES          PIC 9(02).
005400     05  WRK-DATA-SIS-DIA          PIC 9(02).
005500
006500*    VISAO POSICIONAL (BYTE A BYTE) DO PAR DENOM/QTDE SOB TESTE,
006600*    USADA SOMENTE PARA IMPRESSAO DE DIAGNOSTICO EM UPSI-0 LIGADO
006700 01  WRK-PAR-TESTE-ATUAL.
006800     05  WRK-PTA-DENOM             PIC 9(05).
006900     05  WRK-PTA-QTDE              PIC S9(07).
006950     05  FILLER                    PIC X(01).
007000 01  WRK-PAR-TESTE-ATUAL-R REDEFINES WRK-PAR-TESTE-ATUAL
007100                                   PIC X(13).
007150
007160*    VISAO POSICIONAL DA DENOMINACAO SOB TESTE NA VALIDACAO DE
007170*    MOEDA CORRENTE (0005), MESMO USO DE DIAGNOSTICO DO PAR ACIMA
007180 01  WRK-MOEDA-TESTE-ATUAL.
007190     05  WRK-MTA-DENOM             PIC 9(05).
007200     05  FILLER                    PIC X(01).
007210 01  WRK-MOEDA-TESTE-ATUAL-R REDEFINES WRK-MOEDA-TESTE-ATUAL
007220                                   PIC X(06).
007230
007300 01  WRK-DENOM-EDIT                PIC ZZZZ9.
007500
007600 LINKAGE SECTION.
007700*    INTERFACE DE CHAMADA DESTE MODULO - BOOK COMPARTILHADO COM
007800*    O PROGRAMA CHAMADOR (VEJA CXA0005A) - CXC005A.
007900     COPY CXC005A.
008000
008100*================================================================*
008200 PROCEDURE DIVISION USING CXC005A-REGISTRO.
008300*================================================================*
008400
008500*----------------------------------------------------------------*
008600*    PROCESSAMENTO PRINCIPAL - DESVIA PARA A FUNCAO SOLICITADA
008700*----------------------------------------------------------------*
008800*> cobol-lint CL002 0000-processar
008900 0000-PROCESSAR                  SECTION.
009000*----------------------------------------------------------------*
009100
009200     MOVE SPACES                 TO CXC005A-MSG-ERRO
009300     MOVE 'S'                    TO CXC005A-OK
009400
009500     EVALUATE TRUE
009600         WHEN CXC005A-FN-ZERO-OU-MENOS
009700              PERFORM 0001-TESTAR-ZERO-OU-MENOS
009800         WHEN CXC005A-FN-MENOR-QUE-ZERO
009900              PERFORM 0002-TESTAR-MENOR-QUE-ZERO
010000         WHEN CXC005A-FN-VALIDAR-PAR
010100              PERFORM 0003-VALIDAR-PAR
010200         WHEN CXC005A-FN-VALIDAR-LISTA-PARES
010300              PERFORM 0004-VALIDAR-LISTA-PARES
010400         WHEN CXC005A-FN-VALIDAR-MOEDA-DENOM
010500              PERFORM 0005-VALIDAR-MOEDA-DENOM
010600         WHEN CXC005A-FN-VALIDAR-MOEDA-LISTA
010700              PERFORM 0006-VALIDAR-MOEDA-LISTA
010800         WHEN OTHER
010900              MOVE 'N'             TO CXC005A-OK
011000              ACCEPT WRK-DATA-SISTEMA FROM DATE YYYYMMDD
011100              MOVE 'Unknown validator function requested'
011200                                    TO CXC005A-MSG-ERRO
011300     END-EVALUATE
011400
011500     GOBACK
011600     .
011700*----------------------------------------------------------------*
011800*> cobol-lint CL002 0000-end
011900 0000-END.                       EXIT.
012000*----------------------------------------------------------------*
012100
012200*----------------------------------------------------------------*
012300*    ZEROORLESS(N) : VERDADEIRO SE N <= 0
012400*----------------------------------------------------------------*
012500 0001-TESTAR-ZERO-OU-MENOS       SECTION.
012600*----------------------------------------------------------------*
012700
012800     IF CXC005A-VALOR-TESTE           NOT GREATER THAN ZEROS
012900        MOVE 'S'                 TO CXC005A-RESULTADO
013000     ELSE
013100        MOVE 'N'                 TO CXC005A-RESULTADO
013200     END-IF
013300     .
013400*----------------------------------------------------------------*
013500*> cobol-lint CL002 0001-end
013600 0001-END.                       EXIT.
013700*----------------------------------------------------------------*
013800
013900*----------------------------------------------------------------*
014000*    LESSTHANZERO(N) : VERDADEIRO SE N < 0
014100*----------------------------------------------------------------*
014200 0002-TESTAR-MENOR-QUE-ZERO      SECTION.
014300*----------------------------------------------------------------*
014400
014500     IF CXC005A-VALOR-TESTE           LESS THAN ZEROS
014600        MOVE 'S'                 TO CXC005A-RESULTADO
014700     ELSE
014800        MOVE 'N'                 TO CXC005A-RESULTADO
014900     END-IF
015000     .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0002-end
015300 0002-END.                       EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    VALIDATEDENOMINATIONCOUNT(DENOM,QTDE) : PAR UNICO - ERRO SE
015800*    DENOMINACAO <= 0 OU QUANTIDADE < 0
015900*----------------------------------------------------------------*
016000 0003-VALIDAR-PAR                SECTION.
016100*----------------------------------------------------------------*
016200
016300     IF CXC005A-DENOMINACAO           NOT GREATER THAN ZEROS
016400        MOVE 'N'                 TO CXC005A-OK
016500        MOVE 'Denomination must be greater than zero'
016600                                 TO CXC005A-MSG-ERRO
016700        GO TO 0003-END
016800     END-IF
016900
017000     IF CXC005A-QUANTIDADE            LESS THAN ZEROS
017100        MOVE 'N'                 TO CXC005A-OK
017200        MOVE 'Count must not be negative'
017300                                 TO CXC005A-MSG-ERRO
017400     END-IF
017500     .
017600*----------------------------------------------------------------*
017700*> cobol-lint CL002 0003-end
017800 0003-END.                       EXIT.
017900*----------------------------------------------------------------*
018000
018100*----------------------------------------------------------------*
018200*    VALIDATEDENOMINATIONCOUNTS(TABELA) : APLICA 0003 A CADA PAR
018300*----------------------------------------------------------------*
018400 0004-VALIDAR-LISTA-PARES        SECTION.
018500*----------------------------------------------------------------*
018600
018700     MOVE 'N'                    TO WRK-ACHOU-PAR-INVALIDO
018800     MOVE 1                      TO WRK-IND1
018900     PERFORM 0007-VALIDAR-PROX-PAR THRU 0007-END
019000               UNTIL WRK-IND1 > CXC005A-QTDE-TAB-TESTE
019100                  OR WRK-ACHOU-PAR-INVALIDO EQUAL 'S'
019200     .
019300*----------------------------------------------------------------*
019400*> cobol-lint CL002 0004-end
019500 0004-END.                       EXIT.
019600*----------------------------------------------------------------*
019700
019800*----------------------------------------------------------------*
019900*    VALIDATEDENOMINATIONCURRENCY(DENOM) : PAR UNICO - ERRO SE A
020000*    DENOMINACAO NAO CONSTA NA LISTA VALIDA DA MOEDA CORRENTE
020100*----------------------------------------------------------------*
020200 0005-VALIDAR-MOEDA-DENOM        SECTION.
020300*----------------------------------------------------------------*
020400
020500     MOVE 'N'                    TO WRK-ACHOU-FORA-DA-MOEDA
020600     MOVE 1                      TO WRK-IND1
020700     PERFORM 0008-CONFERIR-NA-TABELA
020800               UNTIL WRK-IND1 > CXC005A-QTDE-DENOM-VALIDOS
020900                  OR WRK-ACHOU-FORA-DA-MOEDA EQUAL 'S'
021000
021100     IF WRK-ACHOU-FORA-DA-MOEDA  EQUAL 'N'
021200        MOVE 'N'                 TO CXC005A-OK
021300        MOVE CXC005A-DENOMINACAO      TO WRK-DENOM-EDIT
021400        STRING 'Invalid denomination for currency: '
021500               WRK-DENOM-EDIT    DELIMITED BY SIZE
021600               INTO CXC005A-MSG-ERRO
021610        MOVE CXC005A-DENOMINACAO      TO WRK-MTA-DENOM
021620        IF CXA0003A-MODO-TESTE
021630           DISPLAY 'DENOMINACAO REJEITADA: ' WRK-MOEDA-TESTE-ATUAL-R
021640        END-IF
021700     END-IF
021800     .
021900*----------------------------------------------------------------*
022000*> cobol-lint CL002 0005-end
022100 0005-END.                       EXIT.
022200*----------------------------------------------------------------*
022300
022400*----------------------------------------------------------------*
022500*    VALIDATEDENOMINATIONCURRENCY(TABELA) : APLICA 0005 A CADA
022600*    DENOMINACAO DA TABELA RECEBIDA
022700*----------------------------------------------------------------*
022800 0006-VALIDAR-MOEDA-LISTA        SECTION.
022900*----------------------------------------------------------------*
023000
023100     MOVE 1                      TO WRK-IND1
023200     PERFORM 0009-CONFERIR-PROX-DA-LISTA
023300               UNTIL WRK-IND1 > CXC005A-QTDE-TAB-TESTE
023400                  OR CXC005A-OK EQUAL 'N'
023500     .
023600*----------------------------------------------------------------*
023700*> cobol-lint CL002 0006-end
023800 0006-END.                       EXIT.
023900*----------------------------------------------------------------*
024000
024100*----------------------------------------------------------------*
024200*    APLICA A VALIDACAO DE PAR A UMA POSICAO DA TABELA DE TESTE
024300*----------------------------------------------------------------*
024400 0007-VALIDAR-PROX-PAR           SECTION.
024500*----------------------------------------------------------------*
024600
024700     MOVE CXC005A-TAB-TESTE-VALOR(WRK-IND1)   TO CXC005A-DENOMINACAO
024800     MOVE CXC005A-TAB-TESTE-QTDE(WRK-IND1)    TO CXC005A-QUANTIDADE
024900     MOVE CXC005A-DENOMINACAO         TO WRK-PTA-DENOM
025000     MOVE CXC005A-QUANTIDADE          TO WRK-PTA-QTDE
025100     PERFORM 0003-VALIDAR-PAR
025200     IF CXC005A-OK                    EQUAL 'N'
025300        MOVE 'S'                 TO WRK-ACHOU-PAR-INVALIDO
025400        IF CXA0003A-MODO-TESTE
025500           DISPLAY 'PAR REJEITADO: ' WRK-PAR-TESTE-ATUAL-R
025600        END-IF
025700     END-IF
025800     ADD 1                       TO WRK-IND1
025900     .
026000*----------------------------------------------------------------*
026100*> cobol-lint CL002 0007-end
026200 0007-END.                       EXIT.
026300*----------------------------------------------------------------*
026400
026500*----------------------------------------------------------------*
026600*    PROCURA A DENOMINACAO SOLICITADA DENTRO DA TABELA VALIDA
026700*----------------------------------------------------------------*
026800 0008-CONFERIR-NA-TABELA         SECTION.
026900*----------------------------------------------------------------*
027000
027100     IF CXC005A-DENOMINACAO           EQUAL
027200                                 CXC005A-TAB-DENOM-VALIDOS(WRK-IND1)
027300        MOVE 'S'                 TO WRK-ACHOU-FORA-DA-MOEDA
027400     END-IF
027500     ADD 1                       TO WRK-IND1
027600     .
027700*----------------------------------------------------------------*
027800*> cobol-lint CL002 0008-end
027900 0008-END.                       EXIT.
028000*----------------------------------------------------------------*
028100
028200*----------------------------------------------------------------*
028300*    APLICA A VALIDACAO DE MOEDA/DENOMINACAO A UMA POSICAO DA
028400*    TABELA DE TESTE RECEBIDA
028500*----------------------------------------------------------------*
028600 0009-CONFERIR-PROX-DA-LISTA     SECTION.
028700*----------------------------------------------------------------*
028800
028900     MOVE CXC005A-TAB-TESTE-VALOR(WRK-IND1)   TO CXC005A-DENOMINACAO
029000     PERFORM 0005-VALIDAR-MOEDA-DENOM
029100     ADD 1                       TO WRK-IND1
029200     .
029300*----------------------------------------------------------------*
029400*> cobol-lint CL002 0009-end
029500 0009-END.                       EXIT.
029600*----------------------------------------------------------------*
029700
029800
029900
