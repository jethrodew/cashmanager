000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 17/03/1989
000400* DESCRICAO..: GUARDIAO DO FLOAT DE MOEDAS DO CAIXA - CONSTROI O
000500*              FLOAT INICIAL, RECEBE MOEDAS DO CLIENTE E RETIRA
000600*              MOEDAS DO FLOAT PARA COMPOR O TROCO, TUDO-OU-NADA
000700* NOME.......: CXA0005A
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CXA0005A.
001100 AUTHOR.        JOSE ROBERTO.
001200 INSTALLATION.  COBOLDICAS SISTEMAS.
001300 DATE-WRITTEN.  17/03/89.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIAL.
001600*----------------------------------------------------------------*
001700*                    H I S T O R I C O   D E   A L T E R A C O E S
001800*----------------------------------------------------------------*
001900*  17/03/89 JRO  REQ-1102  PROGRAMA ORIGINAL - CONSTRUCAO DO      REQ-1102
002000*                          FLOAT A PARTIR DO ARQUIVO FLOAT-IN     REQ-1102
002100*  28/09/90 RHO  REQ-1150  INCLUIDA ROTINA DE ADICAO DE MOEDAS    REQ-1150
002200*                          RECEBIDAS DO CLIENTE AO FLOAT          REQ-1150
002300*  02/11/93 LKT  REQ-1288  INCLUIDA ROTINA DE REMOCAO DE MOEDAS   REQ-1288
002400*                          DO FLOAT COM VALIDACAO TUDO-OU-NADA -  REQ-1288
002500*                          SE FALTAR QUALQUER DENOMINACAO, NAO    REQ-1288
002600*                          RETIRA NADA DO FLOAT                   REQ-1288
002700*  19/07/95 LKT  REQ-1340  MENSAGEM DE ERRO PADRONIZADA CONFORME  REQ-1340
002800*                          O MANUAL DE CAIXA, TICKET REQ-1340     REQ-1340
002900*  09/06/98 MPC  Y2K-0007  REVISAO GERAL PARA O ANO 2000 - SEM    Y2K-0007
003000*                          CAMPOS DE DATA NESTE MODULO, NADA A    Y2K-0007
003100*                          ALTERAR - REGISTRADO PARA O DOSSIE Y2K Y2K-0007
003200*  11/05/01 JRS  REQ-1502  PADRONIZADO LAYOUT DE CABECALHO COM OS REQ-1502
003300*                          DEMAIS MODULOS DA SUITE DE CAIXA       REQ-1502
003320*  22/01/04 JRS  REQ-1602  CORRIGIDA A REMOCAO DE MOEDAS - O PAR  REQ-1602
003340*                          DENOMINACAO/QUANTIDADE NAO PASSAVA     REQ-1602
003360*                          POR 0006-VALIDAR-PAR-RECEBIDO ANTES DA REQ-1602
003380*                          CONFERENCIA DE SUFICIENCIA, IGUAL JA   REQ-1602
003390*                          FEITO NA CONSTRUCAO E NA ADICAO        REQ-1602
003392*  22/01/04 JRS  REQ-1604  MENSAGEM DE INSUFICIENCIA DA RETIRADA  REQ-1604
003394*                          PASSA A INFORMAR A DENOMINACAO E A     REQ-1604
003396*                          QUANTIDADE QUE FALHOU (CXC007A-MSG-    REQ-1604
003398*                          ERRO AMPLIADO PARA X(80) EM CXC007A)   REQ-1604
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASSE-ALFA IS 'A' THRU 'Z'
004000     UPSI-0 ON  STATUS IS CXA0005A-MODO-TESTE
004100     UPSI-0 OFF STATUS IS CXA0005A-MODO-PRODUCAO.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 77  WRK-IND1                      PIC 9(02) COMP VALUE ZEROS.
004700 77  WRK-IND2                      PIC 9(02) COMP VALUE ZEROS.
004800 77  WRK-SUFICIENTE                PIC X(01) VALUE 'S'.
004810*    22/01/04 JRS REQ-1604 - DENOMINACAO/QUANTIDADE QUE FALHOU A
004820*    CONFERENCIA DE SUFICIENCIA, PARA COMPOR A MENSAGEM DE ERRO
004830 77  WRK-DENOM-INSUF               PIC 9(05) VALUE ZEROS.
004840 77  WRK-QTDE-INSUF                PIC S9(07) VALUE ZEROS.
004850 01  WRK-DENOM-INSUF-EDIT          PIC ZZZZ9.
004860 01  WRK-QTDE-INSUF-EDIT           PIC ----9.
004900
005000*    DATA DO SISTEMA - GRAVADA NO LOG QUANDO A RETIRADA TUDO-OU-
005100*    NADA E RECUSADA POR FALTA DE MOEDAS NO FLOAT
005200 01  WRK-DATA-SISTEMA              PIC 9(08) VALUE ZEROS.
005300 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
005400     05  WRK-DATA-SIS-ANO          PIC 9(04).
005500     05  WRK-DATA-SIS-MES          PIC 9(02).
005600     05  WRK-DATA-SIS-DIA          PIC 9(02).
005700
005800*    PARAMETRO REPASSADO PARA CXA0003A (VALIDADOR DE PAR) - BOOK
005900*    COMPARTILHADO COM O PROGRAMA CHAMADO (VEJA CXA0003A) - CXC005A
006000     COPY CXC005A.
006100*    REDEFINES PARA INSPECIONAR O PARM DE VALIDACAO BYTE A BYTE
006200*    QUANDO O RETORNO PRECISA SER GRAVADO NO LOG DE DIAGNOSTICO
006300 01  CXC005A-REGISTRO-R REDEFINES CXC005A-REGISTRO
006400                                   PIC X(224).
006500
006600*    PARAMETRO REPASSADO PARA CXA0004A (COMBINAR TABELAS) - BOOK
006700*    COMPARTILHADO COM O PROGRAMA CHAMADO (VEJA CXA0004A) - CXC006A
006800     COPY CXC006A.
006900*    VISAO ALTERNATIVA DO RESULTADO COMBINADO, POSICAO A POSICAO,
007000*    USADA NA ROTINA DE DESCARGA PARA O FLOAT
007100 01  CXC006A-REGISTRO-TAB-SAI-R REDEFINES CXC006A-REGISTRO.
007200     05  FILLER                    PIC X(02).
007300     05  FILLER                    PIC X(96).
007400     05  FILLER                    PIC X(02).
007500     05  FILLER                    PIC X(96).
007600     05  FILLER                    PIC X(02).
007700     05  WRK-0004-SAI-PAR OCCURS 8 TIMES.
007800         10  WRK-0004-SAI-PAR-VALOR PIC 9(05).
007900         10  WRK-0004-SAI-PAR-QTDE  PIC S9(07).
008000     05  FILLER                    PIC X(03).
008100
008200 LINKAGE SECTION.
008300*    INTERFACE DE CHAMADA - BOOK COMPARTILHADO COM O PROGRAMA
008400*    CHAMADOR (VEJA CXA0001A, PARAGRAFO 0005) - CXC007A.
008500     COPY CXC007A.
008600
008700*================================================================*
008800 PROCEDURE DIVISION USING CXC007A-REGISTRO.
008900*================================================================*
009000
009100*----------------------------------------------------------------*
009200*    PROCESSAMENTO PRINCIPAL - DESVIA PARA A FUNCAO SOLICITADA
009300*----------------------------------------------------------------*
009400*> cobol-lint CL002 0000-processar
009500 0000-PROCESSAR                  SECTION.
009600*----------------------------------------------------------------*
009700
009800     MOVE SPACES                 TO CXC007A-MSG-ERRO
009900     MOVE 'S'                    TO CXC007A-OK
010000
010100     EVALUATE TRUE
010200         WHEN CXC007A-FN-CONSTRUIR
010300              PERFORM 0001-CONSTRUIR-FLOAT
010400         WHEN CXC007A-FN-ADICIONAR
010500              PERFORM 0002-ADICIONAR-MOEDAS
010600         WHEN CXC007A-FN-REMOVER
010610*             22/01/04 JRS REQ-1602 - VALIDA CADA PAR ANTES DA
010615*             CONFERENCIA DE SUFICIENCIA (MESMO PASSO DO 0001/0002)
010620              MOVE 1                TO WRK-IND1
010640              PERFORM 0006-VALIDAR-PAR-RECEBIDO THRU 0006-END
010660                        UNTIL WRK-IND1 > CXC007A-QTDE-TAB-MOEDAS
010680                           OR CXC007A-OK EQUAL 'N'
010700              IF CXC007A-OK          EQUAL 'S'
010720                 PERFORM 0004-VALIDAR-SUFICIENCIA
010740                 IF CXC007A-OK       EQUAL 'S'
010900                    PERFORM 0003-REMOVER-MOEDAS
010950                 END-IF
011000              END-IF
011100         WHEN OTHER
011200              MOVE 'N'             TO CXC007A-OK
011300              MOVE 'Unknown cash float operation requested'
011400                                    TO CXC007A-MSG-ERRO
011500     END-EVALUATE
011600
011700     GOBACK
011800     .
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0000-end
012100 0000-END.                       EXIT.
012200*----------------------------------------------------------------*
012300
012400*----------------------------------------------------------------*
012500*    CONSTRUCT(DENOM,QTDE) - VALIDA CADA PAR RECEBIDO NA TABELA
012600*    CXC007A-TAB-MOEDAS E, SE TODOS OS PARES FOREM VALIDOS, GRAVA A
012700*    TABELA COMO O FLOAT INICIAL DO CAIXA
012800*----------------------------------------------------------------*
012900 0001-CONSTRUIR-FLOAT            SECTION.
013000*----------------------------------------------------------------*
013100
013200     MOVE 1                      TO WRK-IND1
013300     PERFORM 0006-VALIDAR-PAR-RECEBIDO THRU 0006-END
013400               UNTIL WRK-IND1 > CXC007A-QTDE-TAB-MOEDAS
013500                  OR CXC007A-OK EQUAL 'N'
013600
013700     IF CXC007A-OK                    EQUAL 'S'
013800        MOVE CXC007A-QTDE-TAB-MOEDAS  TO CXC007A-QTDE-FLOAT
013900        MOVE 1                   TO WRK-IND1
014000        PERFORM 0007-COPIAR-PAR-PARA-FLOAT
014100                  UNTIL WRK-IND1 > CXC007A-QTDE-FLOAT
014200     END-IF
014300     .
014400*----------------------------------------------------------------*
014500*> cobol-lint CL002 0001-end
014600 0001-END.                       EXIT.
014700*----------------------------------------------------------------*
014800
014900*----------------------------------------------------------------*
015000*    ADDCOINS(DENOM,QTDE) - COMBINA AS MOEDAS RECEBIDAS DO
015100*    CLIENTE COM O FLOAT CORRENTE, SOMANDO AS QUANTIDADES QUANDO
015200*    A DENOMINACAO JA EXISTIR NO FLOAT (VIA CXA0004A)
015300*----------------------------------------------------------------*
015400 0002-ADICIONAR-MOEDAS           SECTION.
015500*----------------------------------------------------------------*
015600
015700     MOVE 1                      TO WRK-IND1
015800     PERFORM 0006-VALIDAR-PAR-RECEBIDO
015900               UNTIL WRK-IND1 > CXC007A-QTDE-TAB-MOEDAS
016000                  OR CXC007A-OK EQUAL 'N'
016100
016200     IF CXC007A-OK                    EQUAL 'S'
016300        MOVE 'CB'                TO CXC006A-FUNCAO
016400        MOVE ZEROS               TO CXC006A-QTDE-ENTRADA
016500                                     CXC006A-QTDE-B
016600                                     CXC006A-QTDE-SAIDA
016700        MOVE 1                   TO WRK-IND1
016800        PERFORM 0008-MONTAR-TAB-A-DO-FLOAT
016900                  UNTIL WRK-IND1 > CXC007A-QTDE-FLOAT
017000        MOVE CXC007A-QTDE-FLOAT       TO CXC006A-QTDE-ENTRADA
017100
017200        MOVE 1                   TO WRK-IND1
017300        PERFORM 0009-MONTAR-TAB-B-DAS-MOEDAS
017400                  UNTIL WRK-IND1 > CXC007A-QTDE-TAB-MOEDAS
017500        MOVE CXC007A-QTDE-TAB-MOEDAS  TO CXC006A-QTDE-B
017600
017700        CALL 'CXA0004A'          USING CXC006A-REGISTRO
017800
017900        MOVE CXC006A-QTDE-SAIDA   TO CXC007A-QTDE-FLOAT
018000        MOVE 1                   TO WRK-IND1
018100        PERFORM 0010-DESCARREGAR-NO-FLOAT
018200                  UNTIL WRK-IND1 > CXC007A-QTDE-FLOAT
018300     END-IF
018400     .
018500*----------------------------------------------------------------*
018600*> cobol-lint CL002 0002-end
018700 0002-END.                       EXIT.
018800*----------------------------------------------------------------*
018900
019000*----------------------------------------------------------------*
019100*    REMOVECOINS(DENOM,QTDE) - SUBTRAI DO FLOAT AS QUANTIDADES
019200*    JA VALIDADAS COMO SUFICIENTES POR 0004-VALIDAR-SUFICIENCIA
019300*----------------------------------------------------------------*
019400 0003-REMOVER-MOEDAS             SECTION.
019500*----------------------------------------------------------------*
019600
019700     MOVE 1                      TO WRK-IND1
019800     PERFORM 0011-SUBTRAIR-PAR-DO-FLOAT
019900               UNTIL WRK-IND1 > CXC007A-QTDE-TAB-MOEDAS
020000     .
020100*----------------------------------------------------------------*
020200*> cobol-lint CL002 0003-end
020300 0003-END.                       EXIT.
020400*----------------------------------------------------------------*
020500
020600*----------------------------------------------------------------*
020700*    VALIDA, ANTES DE QUALQUER SUBTRACAO, QUE O FLOAT TEM
020800*    QUANTIDADE SUFICIENTE DE CADA DENOMINACAO SOLICITADA -
020900*    TUDO-OU-NADA: SE FALTAR UMA SO DENOMINACAO, REJEITA A
021000*    REMOCAO INTEIRA E O FLOAT PERMANECE INTOCADO
021100*----------------------------------------------------------------*
021200 0004-VALIDAR-SUFICIENCIA        SECTION.
021300*----------------------------------------------------------------*
021400
021500     MOVE 'S'                    TO WRK-SUFICIENTE
021600     MOVE 1                      TO WRK-IND1
021700     PERFORM 0012-CONFERIR-QUANTIDADE THRU 0012-END
021800               UNTIL WRK-IND1 > CXC007A-QTDE-TAB-MOEDAS
021900                  OR WRK-SUFICIENTE EQUAL 'N'
022000
022100     IF WRK-SUFICIENTE           EQUAL 'N'
022200        MOVE 'N'                 TO CXC007A-OK
022300        ACCEPT WRK-DATA-SISTEMA  FROM DATE YYYYMMDD
022310        MOVE WRK-DENOM-INSUF     TO WRK-DENOM-INSUF-EDIT
022320        MOVE WRK-QTDE-INSUF      TO WRK-QTDE-INSUF-EDIT
022330        STRING 'Float does not have enough coins to remove '
022340               DELIMITED BY SIZE
022350               'for Denomination: ' DELIMITED BY SIZE
022360               WRK-DENOM-INSUF-EDIT DELIMITED BY SIZE
022370               ', Count: '       DELIMITED BY SIZE
022380               WRK-QTDE-INSUF-EDIT  DELIMITED BY SIZE
022390               INTO CXC007A-MSG-ERRO
022600     END-IF
022700     .
022800*----------------------------------------------------------------*
022900*> cobol-lint CL002 0004-end
023000 0004-END.                       EXIT.
023100*----------------------------------------------------------------*
023200
023300*----------------------------------------------------------------*
023400*    VALIDA UM PAR DENOMINACAO/QUANTIDADE RECEBIDO NA CONSTRUCAO
023500*    DO FLOAT, CHAMANDO O VALIDADOR COMPARTILHADO CXA0003A
023600*----------------------------------------------------------------*
023700 0006-VALIDAR-PAR-RECEBIDO     SECTION.
023800*----------------------------------------------------------------*
023900
024000     MOVE 'VP'                   TO CXC005A-FUNCAO
024100     MOVE CXC007A-MOEDA-VALOR(WRK-IND1) TO CXC005A-DENOMINACAO
024200     MOVE CXC007A-MOEDA-QTDE(WRK-IND1)  TO CXC005A-QUANTIDADE
024300     MOVE 'S'                    TO CXC005A-OK
024400     CALL 'CXA0003A'             USING CXC005A-REGISTRO
024500
024600     IF CXC005A-OK              EQUAL 'N'
024700        MOVE 'N'                 TO CXC007A-OK
024800        MOVE CXC005A-MSG-ERRO   TO CXC007A-MSG-ERRO
024900        GO TO 0006-PROX-PAR
025000     END-IF
025100
025200     MOVE 'VD'                   TO CXC005A-FUNCAO
025300     MOVE CXC007A-TAB-DENOM-VALIDOS TO CXC005A-TAB-DENOM-VALIDOS
025400     MOVE CXC007A-QTDE-DENOM-VALIDOS TO CXC005A-QTDE-DENOM-VALIDOS
025500     MOVE 'S'                    TO CXC005A-OK
025600     CALL 'CXA0003A'             USING CXC005A-REGISTRO
025700     IF CXC005A-OK              EQUAL 'N'
025800        MOVE 'N'                 TO CXC007A-OK
025900        MOVE CXC005A-MSG-ERRO   TO CXC007A-MSG-ERRO
026000     END-IF
026100
026200 0006-PROX-PAR.
026300     ADD 1                       TO WRK-IND1
026400     .
026500*----------------------------------------------------------------*
026600*> cobol-lint CL002 0006-end
026700 0006-END.                       EXIT.
026800*----------------------------------------------------------------*
026900
027000*----------------------------------------------------------------*
027100*    COPIA UM PAR VALIDADO DA ENTRADA PARA O FLOAT DE SAIDA
027200*----------------------------------------------------------------*
027300 0007-COPIAR-PAR-PARA-FLOAT      SECTION.
027400*----------------------------------------------------------------*
027500
027600     MOVE CXC007A-MOEDA-VALOR(WRK-IND1)
027700                       TO CXC007A-FLOAT-DENOM-VALOR(WRK-IND1)
027800     MOVE CXC007A-MOEDA-QTDE(WRK-IND1)
027900                       TO CXC007A-FLOAT-DENOM-QTDE(WRK-IND1)
028000     ADD 1                       TO WRK-IND1
028100     .
028200*----------------------------------------------------------------*
028300*> cobol-lint CL002 0007-end
028400 0007-END.                       EXIT.
028500*----------------------------------------------------------------*
028600
028700*----------------------------------------------------------------*
028800*    MONTA A TABELA A (FLOAT CORRENTE) PARA A CHAMADA DE COMBINAR
028900*----------------------------------------------------------------*
029000 0008-MONTAR-TAB-A-DO-FLOAT      SECTION.
029100*----------------------------------------------------------------*
029200
029300     MOVE CXC007A-FLOAT-DENOM-VALOR(WRK-IND1)
029400                       TO CXC006A-TAB-ENTRADA-VALOR(WRK-IND1)
029500     MOVE CXC007A-FLOAT-DENOM-QTDE(WRK-IND1)
029600                       TO CXC006A-TAB-ENTRADA-QTDE(WRK-IND1)
029700     ADD 1                       TO WRK-IND1
029800     .
029900*----------------------------------------------------------------*
030000*> cobol-lint CL002 0008-end
030100 0008-END.                       EXIT.
030200*----------------------------------------------------------------*
030300
030400*----------------------------------------------------------------*
030500*    MONTA A TABELA B (MOEDAS RECEBIDAS DO CLIENTE) PARA A
030600*    CHAMADA DE COMBINAR
030700*----------------------------------------------------------------*
030800 0009-MONTAR-TAB-B-DAS-MOEDAS    SECTION.
030900*----------------------------------------------------------------*
031000
031100     MOVE CXC007A-MOEDA-VALOR(WRK-IND1)
031200                       TO CXC006A-TAB-B-VALOR(WRK-IND1)
031300     MOVE CXC007A-MOEDA-QTDE(WRK-IND1)
031400                       TO CXC006A-TAB-B-QTDE(WRK-IND1)
031500     ADD 1                       TO WRK-IND1
031600     .
031700*----------------------------------------------------------------*
031800*> cobol-lint CL002 0009-end
031900 0009-END.                       EXIT.
032000*----------------------------------------------------------------*
032100
032200*----------------------------------------------------------------*
032300*    DESCARREGA O RESULTADO COMBINADO DE VOLTA NO FLOAT DE SAIDA
032400*----------------------------------------------------------------*
032500 0010-DESCARREGAR-NO-FLOAT       SECTION.
032600*----------------------------------------------------------------*
032700
032800     MOVE CXC006A-TAB-SAIDA-VALOR(WRK-IND1)
032900                       TO CXC007A-FLOAT-DENOM-VALOR(WRK-IND1)
033000     MOVE CXC006A-TAB-SAIDA-QTDE(WRK-IND1)
033100                       TO CXC007A-FLOAT-DENOM-QTDE(WRK-IND1)
033200     ADD 1                       TO WRK-IND1
033300     .
033400*----------------------------------------------------------------*
033500*> cobol-lint CL002 0010-end
033600 0010-END.                       EXIT.
033700*----------------------------------------------------------------*
033800
033900*----------------------------------------------------------------*
034000*    SUBTRAI UM PAR DENOMINACAO/QUANTIDADE DO FLOAT - LOCALIZA A
034100*    DENOMINACAO NO FLOAT E ABATE A QUANTIDADE SOLICITADA
034200*----------------------------------------------------------------*
034300 0011-SUBTRAIR-PAR-DO-FLOAT      SECTION.
034400*----------------------------------------------------------------*
034500
034600     PERFORM 0013-LOCALIZAR-E-SUBTRAIR
034700               VARYING WRK-IND2
034800                  FROM 1 BY 1 UNTIL WRK-IND2 > CXC007A-QTDE-FLOAT
034900     ADD 1                       TO WRK-IND1
035000     .
035100*----------------------------------------------------------------*
035200*> cobol-lint CL002 0011-end
035300 0011-END.                       EXIT.
035400*----------------------------------------------------------------*
035500
035600*----------------------------------------------------------------*
035700*    CONFERE SE O FLOAT TEM QUANTIDADE SUFICIENTE DA DENOMINACAO
035800*    PEDIDA NA POSICAO WRK-IND1 DA TABELA DE MOEDAS A REMOVER
035900*----------------------------------------------------------------*
036000 0012-CONFERIR-QUANTIDADE        SECTION.
036100*----------------------------------------------------------------*
036200
036300     PERFORM 0014-ACHAR-NO-FLOAT
036400               VARYING WRK-IND2
036500                  FROM 1 BY 1 UNTIL WRK-IND2 > CXC007A-QTDE-FLOAT
036600                     OR WRK-SUFICIENTE EQUAL 'N'
036700     ADD 1                       TO WRK-IND1
036800     .
036900*----------------------------------------------------------------*
037000*> cobol-lint CL002 0012-end
037100 0012-END.                       EXIT.
037200*----------------------------------------------------------------*
037300
037400*----------------------------------------------------------------*
037500*    POSICAO A POSICAO DO FLOAT - SUBTRAI QUANDO A DENOMINACAO
037600*    BATE COM A PEDIDA NA TABELA DE MOEDAS A REMOVER
037700*----------------------------------------------------------------*
037800 0013-LOCALIZAR-E-SUBTRAIR       SECTION.
037900*----------------------------------------------------------------*
038000
038100     IF CXC007A-FLOAT-DENOM-VALOR(WRK-IND2)
038200                                 EQUAL CXC007A-MOEDA-VALOR(WRK-IND1)
038300        SUBTRACT CXC007A-MOEDA-QTDE(WRK-IND1)
038400                            FROM CXC007A-FLOAT-DENOM-QTDE(WRK-IND2)
038500     END-IF
038600     .
038700*----------------------------------------------------------------*
038800*> cobol-lint CL002 0013-end
038900 0013-END.                       EXIT.
039000*----------------------------------------------------------------*
039100
039200*----------------------------------------------------------------*
039300*    POSICAO A POSICAO DO FLOAT - CONFERE SE A QUANTIDADE EM
039400*    ESTOQUE ATENDE A QUANTIDADE PEDIDA PARA ESSA DENOMINACAO
039500*----------------------------------------------------------------*
039600 0014-ACHAR-NO-FLOAT             SECTION.
039700*----------------------------------------------------------------*
039800
039900     IF CXC007A-FLOAT-DENOM-VALOR(WRK-IND2)
040000                                 EQUAL CXC007A-MOEDA-VALOR(WRK-IND1)
040100        IF CXC007A-FLOAT-DENOM-QTDE(WRK-IND2)
040200                                 LESS THAN CXC007A-MOEDA-QTDE(WRK-IND1)
040300           MOVE 'N'              TO WRK-SUFICIENTE
040310           MOVE CXC007A-MOEDA-VALOR(WRK-IND1) TO WRK-DENOM-INSUF
040320           MOVE CXC007A-MOEDA-QTDE(WRK-IND1)  TO WRK-QTDE-INSUF
040400        END-IF
040500     END-IF
040600     .
040700*----------------------------------------------------------------*
040800*> cobol-lint CL002 0014-end
040900 0014-END.                       EXIT.
041000*----------------------------------------------------------------*
041100
041200
041300
