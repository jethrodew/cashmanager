000100*================================================================*
000200* DESCRICAO..: BOOK DE LAYOUT DE TRANSACAO DE MOEDAS RECEBIDAS
000300* PROGRAMADOR: R.HOLLOWAY - COBOL DICAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00104
000600*----------------------------------------------------------------*
000700* CXC002A-CUSTO           = CUSTO DA COMPRA, EM PENCE
000800* CXC002A-TAB-MOEDAS      = MOEDAS ENTREGUES PELO CLIENTE
000900* CXC002A-MOEDA-VALOR     = VALOR DE FACE DA MOEDA ENTREGUE
001000* CXC002A-MOEDA-QTDE      = QUANTIDADE ENTREGUE DESSA MOEDA
001100*----------------------------------------------------------------*
001200* USADO POR.: FD TRANSACTIONS-IN (CXA0001A).
001300*================================================================*
001400*- CHANGE LOG --------------------------------------------------*
001500*  14/03/89 RHO  REQ-1102  BOOK ORIGINAL - LAYOUT TRANSACAO       REQ-1102
001600*  02/11/93 LKT  REQ-1288  AJUSTE TAMANHO CAMPO QTDE P/ 9(07)     REQ-1288
001700*----------------------------------------------------------------*
001750 01  CXC002A-HEADER.
001760     05  CXC002A-COD-BOOK            PIC X(08) VALUE 'CXC002A'.
001770     05  CXC002A-TAM-BOOK            PIC 9(05) VALUE 00104.
001800 01  CXC002A-REGISTRO.
001900     05  CXC002A-CUSTO               PIC 9(07).
002000     05  CXC002A-TAB-MOEDAS OCCURS 8 TIMES
002100                 INDEXED BY CXC002A-IDX.
002200         10  CXC002A-MOEDA-VALOR     PIC 9(05).
002300         10  CXC002A-MOEDA-QTDE      PIC 9(07).
002400     05  FILLER                      PIC X(01).

