000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DE CHAMADA DO VALIDADOR DE
000300*              PAR/LISTA DE MOEDAS (CXA0003A)
000400* PROGRAMADOR: J.OLIVEIRA - COBOL DICAS
000500* DATA.......: 28/09/1990
000600* TAMANHO....: 00224
000700*----------------------------------------------------------------*
000800* CXC005A-FUNCAO          = CODIGO DA VALIDACAO SOLICITADA
000900* CXC005A-VALOR-TESTE     = VALOR A TESTAR (FUNCOES ZM/MZ)
001000* CXC005A-RESULTADO       = 'S'/'N' DEVOLVIDO PELAS FUNCOES ZM/MZ
001100* CXC005A-DENOMINACAO     = DENOMINACAO A VALIDAR (FUNCOES VD/VM)
001200* CXC005A-QUANTIDADE      = QUANTIDADE A VALIDAR (FUNCAO VM)
001300* CXC005A-TAB-DENOM-VALIDOS = LISTA DE DENOMINACOES DA MOEDA
001400* CXC005A-TAB-TESTE-VALOR/QTDE = PAR OU LISTA A VALIDAR (VP/VL)
001500* CXC005A-OK              = 'S'/'N' RESULTADO DA VALIDACAO
001600* CXC005A-MSG-ERRO        = MOTIVO DA RECUSA QUANDO CXC005A-OK='N'
001700*----------------------------------------------------------------*
001800* USADO POR.: CXA0005A (CHAMADOR) E CXA0003A (CHAMADO) - SUBSTITUI
001900*             WRK-PARM-0003/LS-CXA0003A-PARM, MANTIDAS A MAO.
002000*================================================================*
002100*- CHANGE LOG --------------------------------------------------*
002200*  20/01/04 JRS  REQ-1601  BOOK ORIGINAL - EXTRAIDO DAS AREAS
002300*                          WRK-PARM-0003 (CXA0001A/CXA0005A) E
002400*                          LS-CXA0003A-PARM (CXA0003A)
002500*----------------------------------------------------------------*
002600 01  CXC005A-HEADER.
002700     05  CXC005A-COD-BOOK            PIC X(08) VALUE 'CXC005A'.
002800     05  CXC005A-TAM-BOOK            PIC 9(05) VALUE 00224.
002900 01  CXC005A-REGISTRO.
003000     05  CXC005A-FUNCAO              PIC X(02).
003100         88  CXC005A-FN-ZERO-OU-MENOS     VALUE 'ZM'.
003200         88  CXC005A-FN-MENOR-QUE-ZERO    VALUE 'MZ'.
003300         88  CXC005A-FN-VALIDAR-PAR       VALUE 'VP'.
003400         88  CXC005A-FN-VALIDAR-LISTA-PARES VALUE 'VL'.
003500         88  CXC005A-FN-VALIDAR-MOEDA-DENOM VALUE 'VD'.
003600         88  CXC005A-FN-VALIDAR-MOEDA-LISTA VALUE 'VM'.
003700     05  CXC005A-VALOR-TESTE         PIC S9(07).
003800     05  CXC005A-RESULTADO           PIC X(01).
003900         88  CXC005A-VERDADEIRO          VALUE 'S'.
004000         88  CXC005A-FALSO               VALUE 'N'.
004100     05  CXC005A-DENOMINACAO         PIC 9(05).
004200     05  CXC005A-QUANTIDADE          PIC S9(07).
004300     05  CXC005A-TAB-DENOM-VALIDOS   PIC 9(05) OCCURS 8 TIMES.
004400     05  CXC005A-QTDE-DENOM-VALIDOS  PIC 9(02).
004500     05  CXC005A-TAB-TESTE-VALOR     PIC 9(05) OCCURS 8 TIMES.
004600     05  CXC005A-TAB-TESTE-QTDE      PIC S9(07) OCCURS 8 TIMES.
004700     05  CXC005A-QTDE-TAB-TESTE      PIC 9(02).
004800     05  CXC005A-OK                  PIC X(01).
004900         88  CXC005A-VALIDO              VALUE 'S'.
005000         88  CXC005A-INVALIDO            VALUE 'N'.
005100     05  CXC005A-MSG-ERRO            PIC X(60).
005150     05  FILLER                    PIC X(01).
