000100*================================================================*
000200* DESCRICAO..: BOOK DE LAYOUT DO FLOAT DE MOEDAS DO CAIXA
000300* PROGRAMADOR: R.HOLLOWAY - COBOL DICAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00100
000600*----------------------------------------------------------------*
000700* CXC001A-MOEDA-CODIGO    = CODIGO DA MOEDA CORRENTE (EX. GBP)
000800* CXC001A-TAB-DENOM       = TABELA DE 8 POSICOES DE DENOMINACAO
000900* CXC001A-DENOM-VALOR     = VALOR DE FACE DA MOEDA (EM PENCE)
001000* CXC001A-DENOM-QTDE      = QUANTIDADE EM ESTOQUE DESSA MOEDA
001100*----------------------------------------------------------------*
001200* USADO POR.: FD FLOAT-IN / FD FLOAT-OUT (CXA0001A) E COMO AREA
001300*             DE TRABALHO DO FLOAT CORRENTE PASSADA A CXA0005A.
001400*================================================================*
001500*- CHANGE LOG --------------------------------------------------*
001600*  14/03/89 RHO  REQ-1102  BOOK ORIGINAL - LAYOUT FLOAT GBP       REQ-1102
001700*  02/11/93 LKT  REQ-1288  AJUSTE TAMANHO CAMPO QTDE P/ 9(07)     REQ-1288
001800*  09/06/98 MPC  Y2K-0007  REVISAO GERAL Y2K - SEM CAMPOS DE DATA Y2K-0007
001900*                          NESTE BOOK, NADA A ALTERAR             Y2K-0007
002000*----------------------------------------------------------------*
002050 01  CXC001A-HEADER.
002060     05  CXC001A-COD-BOOK            PIC X(08) VALUE 'CXC001A'.
002070     05  CXC001A-TAM-BOOK            PIC 9(05) VALUE 00100.
002080 01  CXC001A-REGISTRO.
002200     05  CXC001A-MOEDA-CODIGO        PIC X(03).
002300     05  CXC001A-TAB-DENOM OCCURS 8 TIMES
002400                 INDEXED BY CXC001A-IDX.
002500         10  CXC001A-DENOM-VALOR     PIC 9(05).
002600         10  CXC001A-DENOM-QTDE      PIC 9(07).
002700     05  FILLER                      PIC X(01).

