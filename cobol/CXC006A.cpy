000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DE CHAMADA DO FILTRO/ORDENADOR/
000300*              COMBINADOR DE TABELAS DE MOEDAS (CXA0004A)
000400* PROGRAMADOR: J.OLIVEIRA - COBOL DICAS
000500* DATA.......: 28/09/1990
000600* TAMANHO....: 00297
000700*----------------------------------------------------------------*
000800* CXC006A-FUNCAO          = 'FZ' FILTRAR/ORDENAR TABELA A, OU
000900*                           'CB' COMBINAR TABELA A COM TABELA B
001000* CXC006A-TAB-ENTRADA     = TABELA A (ENTRADA DO FILTRO/COMBINE)
001100* CXC006A-TAB-B           = TABELA B (SO USADA NA COMBINACAO)
001200* CXC006A-TAB-SAIDA       = TABELA RESULTANTE, ATE 8 POSICOES
001300*----------------------------------------------------------------*
001400* USADO POR.: CXA0001A, CXA0005A E CXA0006A (CHAMADORES) E
001500*             CXA0004A (CHAMADO) - SUBSTITUI AS TRES COPIAS
001600*             WRK-PARM-0004, QUE HAVIAM DIVERGIDO NOS NOMES DE
001700*             CAMPO (SAIDA/SAI) ENTRE OS PROGRAMAS CHAMADORES.
001800*================================================================*
001900*- CHANGE LOG --------------------------------------------------*
002000*  20/01/04 JRS  REQ-1601  BOOK ORIGINAL - EXTRAIDO DAS TRES
002100*                          COPIAS DE WRK-PARM-0004 E DA AREA
002200*                          LS-CXA0004A-PARM, PADRONIZANDO OS
002300*                          CAMPOS DE SAIDA COMO -SAIDA (NAO -SAI)
002400*----------------------------------------------------------------*
002500 01  CXC006A-HEADER.
002600     05  CXC006A-COD-BOOK            PIC X(08) VALUE 'CXC006A'.
002700     05  CXC006A-TAM-BOOK            PIC 9(05) VALUE 00297.
002800 01  CXC006A-REGISTRO.
002900     05  CXC006A-FUNCAO              PIC X(02).
003000         88  CXC006A-FN-FILTRAR-ORDENAR   VALUE 'FZ'.
003100         88  CXC006A-FN-COMBINAR          VALUE 'CB'.
003200     05  CXC006A-TAB-ENTRADA-VALOR   PIC 9(05) OCCURS 8 TIMES.
003300     05  CXC006A-TAB-ENTRADA-QTDE    PIC S9(07) OCCURS 8 TIMES.
003400     05  CXC006A-QTDE-ENTRADA        PIC 9(02).
003500     05  CXC006A-TAB-B-VALOR         PIC 9(05) OCCURS 8 TIMES.
003600     05  CXC006A-TAB-B-QTDE          PIC S9(07) OCCURS 8 TIMES.
003700     05  CXC006A-QTDE-B              PIC 9(02).
003800     05  CXC006A-TAB-SAIDA-VALOR     PIC 9(05) OCCURS 8 TIMES.
003900     05  CXC006A-TAB-SAIDA-QTDE      PIC S9(07) OCCURS 8 TIMES.
004000     05  CXC006A-QTDE-SAIDA          PIC 9(02).
004050     05  FILLER                    PIC X(01).
