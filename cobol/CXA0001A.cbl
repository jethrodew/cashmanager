000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 13/03/1989
000400* DESCRICAO..: ROTINA BATCH DO CAIXA - LE O FLOAT INICIAL DE
000500*              MOEDAS, PROCESSA O ARQUIVO DE TRANSACOES NA ORDEM
000600*              EM QUE FORAM DIGITADAS, CALCULA O TROCO DE CADA
000700*              UMA E GRAVA O ECO + TROCO + SITUACAO EM CHANGE-OUT,
000800*              DEIXANDO O FLOAT FINAL EM FLOAT-OUT
000900* NOME.......: CXA0001A
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    CXA0001A.
001300 AUTHOR.        JOSE ROBERTO.
001400 INSTALLATION.  COBOLDICAS SISTEMAS.
001500 DATE-WRITTEN.  13/03/89.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENTIAL.
001800*----------------------------------------------------------------*
001900*                    H I S T O R I C O   D E   A L T E R A C O E S
002000*----------------------------------------------------------------*
002100*  13/03/89 JRO  REQ-1102  PROGRAMA ORIGINAL - MODULO DRIVER DO   REQ-1102
002200*                          LOTE NOTURNO DO CAIXA, LENDO O FLOAT   REQ-1102
002300*                          E AS TRANSACOES DO DIA ANTERIOR        REQ-1102
002400*  28/09/90 RHO  REQ-1150  INCLUIDA CONTAGEM DE TRANSACOES PARA   REQ-1150
002500*                          O RESUMO DE FIM DE LOTE                REQ-1150
002600*  02/11/93 LKT  REQ-1288  AJUSTADA A ORDEM DE ADICAO/REMOCAO DE  REQ-1288
002700*                          MOEDAS - ENTREGA DO CLIENTE E CREDITADAREQ-1288
002800*                          NO FLOAT ANTES DE CALCULAR O TROCO,    REQ-1288
002900*                          PARA                                   REQ-1288
003000*                          QUE AS PROPRIAS MOEDAS RECEBIDAS POSSAMREQ-1288
003100*                          COMPOR O TROCO (REGRA DA ESPEC. 1288)  REQ-1288
003200*  19/07/95 LKT  REQ-1340  MENSAGENS DE SITUACAO DA TRANSACAO     REQ-1340
003300*                          PADRONIZADAS CONFORME MANUAL DE CAIXA  REQ-1340
003400*  09/06/98 MPC  Y2K-0007  REVISAO GERAL PARA O ANO 2000 - BOOK DEY2K-0007
003500*                          DATA DO SISTEMA AMPLIADO PARA 9(08)    Y2K-0007
003600*  23/02/99 MPC  Y2K-0021  TESTE DE VIRADA DE SECULO EXECUTADO    Y2K-0021
003700*                          SEM OCORRENCIAS - ENCERRA PROJETO Y2K  Y2K-0021
003800*  11/05/01 JRS  REQ-1502  PADRONIZADO LAYOUT DE CABECALHO COM OS REQ-1502
003900*                          DEMAIS MODULOS DA SUITE DE CAIXA       REQ-1502
004000*  14/09/03 JRS  REQ-1588  INCLUIDO RESUMO DE FIM DE LOTE COM     REQ-1588
004100*                          CONTADORES DE TRANSACAO ACEITA/RECUSADAREQ-1588
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASSE-ALFA IS 'A' THRU 'Z'
004800     UPSI-0 ON  STATUS IS CXA0001A-MODO-TESTE
004900     UPSI-0 OFF STATUS IS CXA0001A-MODO-PRODUCAO.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT FLOAT-IN      ASSIGN TO 'FLOATIN'
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT TRANSACTIONS-IN ASSIGN TO 'TRANSIN'
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT FLOAT-OUT     ASSIGN TO 'FLOATOUT'
005800            ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT CHANGE-OUT    ASSIGN TO 'CHANGEOUT'
006000            ORGANIZATION IS LINE SEQUENTIAL.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500*    LAYOUT DE ENTRADA DO FLOAT - UM UNICO REGISTRO POR LOTE
006600 FD  FLOAT-IN.
006700 01  FD-FLTIN-REGISTRO.
006800     05  FD-FLTIN-MOEDA-CODIGO     PIC X(03).
006900     05  FD-FLTIN-TAB-DENOM OCCURS 8 TIMES.
007000         10  FD-FLTIN-DENOM-VALOR  PIC 9(05).
007100         10  FD-FLTIN-DENOM-QTDE   PIC 9(07).
007200     05  FILLER                    PIC X(01).
007300
007400*    LAYOUT DE ENTRADA DE TRANSACAO - UM REGISTRO POR COMPRA
007500 FD  TRANSACTIONS-IN.
007600 01  FD-TRANSIN-REGISTRO.
007700     05  FD-TRANSIN-CUSTO          PIC 9(07).
007800     05  FD-TRANSIN-TAB-MOEDAS OCCURS 8 TIMES.
007900         10  FD-TRANSIN-MOEDA-VALOR PIC 9(05).
008000         10  FD-TRANSIN-MOEDA-QTDE  PIC 9(07).
008100     05  FILLER                    PIC X(01).
008200
008300*    LAYOUT DE SAIDA DO FLOAT FINAL - GRAVADO AO FIM DO LOTE
008400 FD  FLOAT-OUT.
008500 01  FD-FLTOUT-REGISTRO.
008600     05  FD-FLTOUT-MOEDA-CODIGO    PIC X(03).
008700     05  FD-FLTOUT-TAB-DENOM OCCURS 8 TIMES.
008800         10  FD-FLTOUT-DENOM-VALOR PIC 9(05).
008900         10  FD-FLTOUT-DENOM-QTDE  PIC 9(07).
009000     05  FILLER                    PIC X(01).
009100
009200*    LAYOUT DE SAIDA DE TROCO - ECO DA TRANSACAO + TROCO + STATUS
009300 FD  CHANGE-OUT.
009400 01  FD-CHGOUT-REGISTRO.
009500     05  FD-CHGOUT-CUSTO           PIC 9(07).
009600     05  FD-CHGOUT-TAB-MOEDAS OCCURS 8 TIMES.
009700         10  FD-CHGOUT-MOEDA-VALOR PIC 9(05).
009800         10  FD-CHGOUT-MOEDA-QTDE  PIC 9(07).
009900     05  FD-CHGOUT-TAB-TROCO OCCURS 8 TIMES.
010000         10  FD-CHGOUT-TROCO-VALOR PIC 9(05).
010100         10  FD-CHGOUT-TROCO-QTDE  PIC 9(07).
010200     05  FD-CHGOUT-STATUS          PIC X(02).
010300     05  FD-CHGOUT-MOTIVO          PIC X(80).
010400     05  FILLER                    PIC X(01).
010500
010600 WORKING-STORAGE SECTION.
010700
010800*    BOOK DO FLOAT CORRENTE DO CAIXA - VIVE DA ABERTURA DO LOTE
010900*    ATE A GRAVACAO FINAL EM FLOAT-OUT
011000     COPY CXC001A.
011100
011200*    BOOK DA TRANSACAO CORRENTE, LIDA DE TRANSACTIONS-IN
011300     COPY CXC002A.
011400
011500*    BOOK DE TROCO - AREA DE TRABALHO DO CALCULO E LAYOUT DE SAIDA
011600     COPY CXC003A.
011700
011800 77  WRK-FIM-FLOAT                 PIC X(01) VALUE 'N'.
011900 77  WRK-FIM-TRANS                 PIC X(01) VALUE 'N'.
012000     88  WRK-TRANS-TERMINOU            VALUE 'S'.
012100
012200 77  WRK-IND1                      PIC 9(02) COMP VALUE ZEROS.
012300
012400*    CONTADORES DO RESUMO DE FIM DE LOTE
012500 01  WRK-QTD-TRANS-LIDAS           PIC 9(07) COMP VALUE ZEROS.
012600 01  WRK-QTD-TRANS-OK              PIC 9(07) COMP VALUE ZEROS.
012700 01  WRK-QTD-TRANS-REJ             PIC 9(07) COMP VALUE ZEROS.
012800 01  WRK-QTD-TRANS-SEM-TROCO       PIC 9(07) COMP VALUE ZEROS.
012900
013000*    ACUMULADORES DA TRANSACAO CORRENTE (processTransaction)
013100 01  WRK-TOTAL-MOEDA-VALOR         PIC S9(07) COMP VALUE ZEROS.
013200 01  WRK-CHANGE-TOTAL              PIC S9(07) COMP VALUE ZEROS.
013300 01  WRK-TRANS-ACEITA              PIC X(01) VALUE 'S'.
013400 01  WRK-MOTIVO-RECUSA             PIC X(80) VALUE SPACES.
013500
013600*    DATA DO SISTEMA - IMPRESSA NO RESUMO DE FIM DE LOTE
013700 01  WRK-DATA-SISTEMA              PIC 9(08) VALUE ZEROS.
013800 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
013900     05  WRK-DATA-SIS-ANO          PIC 9(04).
014000     05  WRK-DATA-SIS-MES          PIC 9(02).
014100     05  WRK-DATA-SIS-DIA          PIC 9(02).
014200
014300*    LISTA DE DENOMINACOES VALIDAS DA MOEDA CORRENTE (CARREGADA
014400*    UMA UNICA VEZ NA ABERTURA DO LOTE, VIA CXA0002A)
014500 01  WRK-TAB-DENOM-VALIDOS         PIC 9(05) OCCURS 8 TIMES.
014600 01  WRK-QTDE-DENOM-VALIDOS        PIC 9(02) VALUE 8.
014700
014800*    PARAMETRO REPASSADO PARA CXA0002A (TABELA DE MOEDA) - BOOK
014900*    COMPARTILHADO COM O PROGRAMA CHAMADO (VEJA CXA0002A) - CXC004A
015000     COPY CXC004A.
015100*    REDEFINES PARA GRAVACAO DO PARM NO LOG QUANDO A MOEDA-BASE
015200*    DO LOTE NAO FOR ENCONTRADA (FALHA FATAL DE ABERTURA)
015300 01  CXC004A-REGISTRO-R REDEFINES CXC004A-REGISTRO
015400                                   PIC X(86).
015500
015600*    PARAMETRO REPASSADO PARA CXA0004A (FILTRAR/ORDENAR/COMBINAR) -
015700*    BOOK COMPARTILHADO COM O PROGRAMA CHAMADO (VEJA CXA0004A) -
015800*    CXC006A.  SUBSTITUI A ANTIGA WRK-PARM-0003, NAO MAIS USADA
015900*    NESTE PROGRAMA DESDE QUE A CHAMADA A CXA0003A PASSOU A SER
016000*    FEITA SOMENTE POR CXA0005A (REQ-1601)
016100     COPY CXC006A.
016200
016300*    PARAMETRO REPASSADO PARA CXA0005A (GUARDIAO DO FLOAT) - BOOK
016400*    COMPARTILHADO COM O PROGRAMA CHAMADO (VEJA CXA0005A) - CXC007A
016500     COPY CXC007A.
016600*    REDEFINES PARA GRAVACAO DO PARM NO LOG DE RECUSA DE
016700*    TRANSACAO (FALTA DE MOEDAS NO FLOAT PARA O TROCO/REMOCAO)
016800 01  CXC007A-REGISTRO-R REDEFINES CXC007A-REGISTRO
016900                                   PIC X(325).
017000
017100*    PARAMETRO REPASSADO PARA CXA0006A (CALCULO DE TROCO) - BOOK
017200*    COMPARTILHADO COM O PROGRAMA CHAMADO (VEJA CXA0006A) - CXC008A
017300     COPY CXC008A.
017400*    REDEFINES PARA GRAVACAO DO PARM NO LOG QUANDO O CALCULO DE
017500*    TROCO FALHA (MOTIVO GRAVADO EM CHANGE-OUT COMO SEM-TROCO)
017600 01  CXC008A-REGISTRO-R REDEFINES CXC008A-REGISTRO
017700                                   PIC X(265).
017800
017900*================================================================*
018000 PROCEDURE DIVISION.
018100*================================================================*
018200
018300*----------------------------------------------------------------*
018400*    PROCESSAMENTO PRINCIPAL DO LOTE NOTURNO DO CAIXA
018500*----------------------------------------------------------------*
018600*> cobol-lint CL002 0000-processar
018700 0000-PROCESSAR                  SECTION.
018800*----------------------------------------------------------------*
018900
019000     PERFORM 0001-ABRIR-ARQUIVOS THRU 0004-END
019100
019200     PERFORM 0005-LER-TRANSACAO
019300     PERFORM 0006-PROCESSAR-TRANSACAO
019400               UNTIL WRK-TRANS-TERMINOU
019500
019600     PERFORM 0012-GRAVAR-FLOAT-OUT
019700     PERFORM 9999-FINALIZAR
019800     .
019900*----------------------------------------------------------------*
020000*> cobol-lint CL002 0000-end
020100 0000-END.                       EXIT.
020200*----------------------------------------------------------------*
020300
020400*----------------------------------------------------------------*
020500*    ABERTURA DOS QUATRO ARQUIVOS DO LOTE
020600*----------------------------------------------------------------*
020700 0001-ABRIR-ARQUIVOS             SECTION.
020800*----------------------------------------------------------------*
020900
021000     OPEN INPUT  FLOAT-IN
021100     OPEN INPUT  TRANSACTIONS-IN
021200     OPEN OUTPUT FLOAT-OUT
021300     OPEN OUTPUT CHANGE-OUT
021400     .
021500*----------------------------------------------------------------*
021600*> cobol-lint CL002 0001-end
021700 0001-END.                       EXIT.
021800*----------------------------------------------------------------*
021900
022000*----------------------------------------------------------------*
022100*    CARREGA A TABELA DE DENOMINACOES VALIDAS DA MOEDA DO LOTE -
022200*    03/89: SOMENTE GBP E SUPORTADA, A CHAMADA A CXA0002A DEIXA
022300*    ISSO CENTRALIZADO CASO OUTRA MOEDA VENHA A SER ACEITA
022400*----------------------------------------------------------------*
022500 0002-CARREGAR-MOEDA-VALIDA      SECTION.
022600*----------------------------------------------------------------*
022700
022800     MOVE 'GBP'                  TO CXC004A-MOEDA-CODIGO
022900     CALL 'CXA0002A'             USING CXC004A-REGISTRO
023000
023100     IF CXC004A-MOEDA-ACHADA    EQUAL 'N'
023200        DISPLAY 'CXA0001A - MOEDA BASE DO LOTE NAO DEFINIDA: '
023300                 CXC004A-MSG-ERRO
023400        PERFORM 9998-ABENDAR
023500     ELSE
023600        MOVE CXC004A-TAB-DENOM-VALIDOS TO WRK-TAB-DENOM-VALIDOS
023700     END-IF
023800     .
023900*----------------------------------------------------------------*
024000*> cobol-lint CL002 0002-end
024100 0002-END.                       EXIT.
024200*----------------------------------------------------------------*
024300
024400*----------------------------------------------------------------*
024500*    LEITURA DO REGISTRO UNICO DE FLOAT-IN
024600*----------------------------------------------------------------*
024700 0003-LER-FLOAT-IN               SECTION.
024800*----------------------------------------------------------------*
024900
025000     READ FLOAT-IN INTO CXC001A-REGISTRO
025100         AT END
025200            MOVE 'S'             TO WRK-FIM-FLOAT
025300            DISPLAY 'CXA0001A - FLOAT-IN VAZIO - LOTE ABORTADO'
025400            PERFORM 9998-ABENDAR
025500     END-READ
025600     .
025700*----------------------------------------------------------------*
025800*> cobol-lint CL002 0003-end
025900 0003-END.                       EXIT.
026000*----------------------------------------------------------------*
026100
026200*----------------------------------------------------------------*
026300*    CONSTROI O FLOAT INICIAL DO CAIXA A PARTIR DO REGISTRO LIDO,
026400*    VALIDANDO CADA PAR DENOMINACAO/QUANTIDADE VIA CXA0005A
026500*----------------------------------------------------------------*
026600 0004-CONSTRUIR-FLOAT            SECTION.
026700*----------------------------------------------------------------*
026800
026900     MOVE 'CO'                   TO CXC007A-FUNCAO
027000     MOVE CXC001A-MOEDA-CODIGO   TO CXC007A-FLOAT-MOEDA-CODIGO
027100     MOVE WRK-TAB-DENOM-VALIDOS  TO CXC007A-TAB-DENOM-VALIDOS
027200     MOVE WRK-QTDE-DENOM-VALIDOS TO CXC007A-QTDE-DENOM-VALIDOS
027300     MOVE 8                      TO CXC007A-QTDE-TAB-MOEDAS
027400
027500     MOVE 1                      TO WRK-IND1
027600     PERFORM 0013-MONTAR-PAR-CONSTRUCAO
027700               UNTIL WRK-IND1 > 8
027800
027900     CALL 'CXA0005A'             USING CXC007A-REGISTRO
028000
028100     IF CXC007A-OK              EQUAL 'N'
028200        DISPLAY 'CXA0001A - FALHA NA CONSTRUCAO DO FLOAT: '
028300                 CXC007A-MSG-ERRO
028400        PERFORM 9998-ABENDAR
028500     ELSE
028600        MOVE CXC007A-FLOAT-MOEDA-CODIGO TO CXC001A-MOEDA-CODIGO
028700        MOVE 1                   TO WRK-IND1
028800        PERFORM 0014-GUARDAR-PAR-DO-FLOAT
028900                  UNTIL WRK-IND1 > CXC007A-QTDE-FLOAT
029000     END-IF
029100     .
029200*----------------------------------------------------------------*
029300*> cobol-lint CL002 0004-end
029400 0004-END.                       EXIT.
029500*----------------------------------------------------------------*
029600
029700*----------------------------------------------------------------*
029800*    LEITURA DE UM REGISTRO DE TRANSACTIONS-IN
029900*----------------------------------------------------------------*
030000 0005-LER-TRANSACAO              SECTION.
030100*----------------------------------------------------------------*
030200
030300     READ TRANSACTIONS-IN INTO CXC002A-REGISTRO
030400         AT END MOVE 'S'         TO WRK-FIM-TRANS
030500     END-READ
030600     .
030700*----------------------------------------------------------------*
030800*> cobol-lint CL002 0005-end
030900 0005-END.                       EXIT.
031000*----------------------------------------------------------------*
031100
031200*----------------------------------------------------------------*
031300*    PROCESSTRANSACTION(TRANSACAO) - FLUXO COMPLETO DE UMA
031400*    TRANSACAO: CONFERE FUNDOS, CREDITA AS MOEDAS RECEBIDAS NO
031500*    FLOAT, CALCULA E RETIRA O TROCO, GRAVA O RESULTADO
031600*----------------------------------------------------------------*
031700 0006-PROCESSAR-TRANSACAO        SECTION.
031800*----------------------------------------------------------------*
031900
032000     ADD 1                       TO WRK-QTD-TRANS-LIDAS
032100     MOVE 'S'                    TO WRK-TRANS-ACEITA
032200     MOVE SPACES                 TO WRK-MOTIVO-RECUSA
032300     MOVE ZEROS                  TO WRK-TOTAL-MOEDA-VALOR
032400                                     WRK-CHANGE-TOTAL
032500     MOVE ZEROS                  TO CXC003A-REGISTRO
032600
032700     PERFORM 0007-SOMAR-MOEDAS-ENTREGUES
032800
032900     COMPUTE WRK-CHANGE-TOTAL =
033000             WRK-TOTAL-MOEDA-VALOR - CXC002A-CUSTO
033100
033200     IF WRK-CHANGE-TOTAL         LESS THAN ZEROS
033300        MOVE 'N'                 TO WRK-TRANS-ACEITA
033400        MOVE 'Insufficient coins provided to cover cost'
033500                                 TO WRK-MOTIVO-RECUSA
033600        ADD 1                    TO WRK-QTD-TRANS-REJ
033700        GO TO 0006-GRAVAR-E-SAIR
033800     END-IF
033900
034000     PERFORM 0008-ADICIONAR-MOEDAS-AO-FLOAT
034100     PERFORM 0009-CALCULAR-TROCO
034200
034300 0006-GRAVAR-E-SAIR.
034400     PERFORM 0011-GRAVAR-CHANGE-OUT
034500     PERFORM 0005-LER-TRANSACAO
034600     .
034700*----------------------------------------------------------------*
034800*> cobol-lint CL002 0006-end
034900 0006-END.                       EXIT.
035000*----------------------------------------------------------------*
035100
035200*----------------------------------------------------------------*
035300*    TOTALCOINVALUE - SOMA VALOR*QUANTIDADE DE CADA MOEDA ENTREGUE
035400*----------------------------------------------------------------*
035500 0007-SOMAR-MOEDAS-ENTREGUES     SECTION.
035600*----------------------------------------------------------------*
035700
035800     MOVE 1                      TO WRK-IND1
035900     PERFORM 0015-SOMAR-PROXIMA-MOEDA
036000               UNTIL WRK-IND1 > 8
036100     .
036200*----------------------------------------------------------------*
036300*> cobol-lint CL002 0007-end
036400 0007-END.                       EXIT.
036500*----------------------------------------------------------------*
036600
036700*----------------------------------------------------------------*
036800*    ADDCOINS - CREDITA AS MOEDAS ENTREGUES NO FLOAT ANTES DO
036900*    CALCULO DO TROCO, PARA QUE ELAS PROPRIAS POSSAM COMPOR O
037000*    TROCO (ORDEM EXIGIDA PELO MANUAL DE OPERACAO DO CAIXA)
037100*----------------------------------------------------------------*
037200 0008-ADICIONAR-MOEDAS-AO-FLOAT  SECTION.
037300*----------------------------------------------------------------*
037400
037500     MOVE 'AD'                   TO CXC007A-FUNCAO
037600     MOVE CXC001A-MOEDA-CODIGO   TO CXC007A-FLOAT-MOEDA-CODIGO
037700     MOVE WRK-TAB-DENOM-VALIDOS  TO CXC007A-TAB-DENOM-VALIDOS
037800     MOVE WRK-QTDE-DENOM-VALIDOS TO CXC007A-QTDE-DENOM-VALIDOS
037900     MOVE 8                      TO CXC007A-QTDE-TAB-MOEDAS
038000
038100     MOVE 1                      TO WRK-IND1
038200     PERFORM 0016-MONTAR-FLOAT-E-MOEDAS
038300               UNTIL WRK-IND1 > 8
038400
038500     CALL 'CXA0005A'             USING CXC007A-REGISTRO
038600
038700     IF CXC007A-OK              EQUAL 'N'
038800        MOVE 'N'                 TO WRK-TRANS-ACEITA
038900        MOVE CXC007A-MSG-ERRO   TO WRK-MOTIVO-RECUSA
039000        ADD 1                    TO WRK-QTD-TRANS-REJ
039100     ELSE
039200        MOVE 1                   TO WRK-IND1
039300        PERFORM 0014-GUARDAR-PAR-DO-FLOAT
039400                  UNTIL WRK-IND1 > CXC007A-QTDE-FLOAT
039500     END-IF
039600     .
039700*----------------------------------------------------------------*
039800*> cobol-lint CL002 0008-end
039900 0008-END.                       EXIT.
040000*----------------------------------------------------------------*
040100
040200*----------------------------------------------------------------*
040300*    REMOVECOINS(VALORTOTAL) - FILTRA/ORDENA O FLOAT JA CREDITADO
040400*    (VIA CXA0004A), CALCULA O TROCO (VIA CXA0006A) E O RETIRA DO
040500*    FLOAT (VIA CXA0005A), TUDO-OU-NADA
040600*----------------------------------------------------------------*
040700 0009-CALCULAR-TROCO             SECTION.
040800*----------------------------------------------------------------*
040900
041000     IF WRK-CHANGE-TOTAL         EQUAL ZEROS
041100        CONTINUE
041200     ELSE
041300        PERFORM 0017-FILTRAR-E-ORDENAR-FLOAT
041400        PERFORM 0018-CHAMAR-CALCULO-TROCO
041500
041600        IF CXC008A-OK           EQUAL 'N'
041700           MOVE 'N'              TO WRK-TRANS-ACEITA
041800           MOVE CXC008A-MSG-ERRO TO WRK-MOTIVO-RECUSA
041900           MOVE WRK-CHANGE-TOTAL  TO CXC003A-RESTANTE
042000           ADD 1                 TO WRK-QTD-TRANS-SEM-TROCO
042100        ELSE
042200           MOVE ZEROS            TO CXC003A-RESTANTE
042300           MOVE 1                TO WRK-IND1
042400           PERFORM 0019-GUARDAR-TROCO-CALCULADO
042500                     UNTIL WRK-IND1 > CXC008A-QTDE-RESULTADO
042600           PERFORM 0010-REMOVER-TROCO-DO-FLOAT
042700        END-IF
042800     END-IF
042900     .
043000*----------------------------------------------------------------*
043100*> cobol-lint CL002 0009-end
043200 0009-END.                       EXIT.
043300*----------------------------------------------------------------*
043400
043500*----------------------------------------------------------------*
043600*    RETIRA DO FLOAT AS MOEDAS CALCULADAS COMO TROCO - A
043700*    SUFICIENCIA JA FOI GARANTIDA PELO PROPRIO CALCULO DE TROCO,
043800*    MAS A RETIRADA EM SI E VALIDADA DE NOVO TUDO-OU-NADA
043900*----------------------------------------------------------------*
044000 0010-REMOVER-TROCO-DO-FLOAT     SECTION.
044100*----------------------------------------------------------------*
044200
044300     MOVE 'RM'                   TO CXC007A-FUNCAO
044400     MOVE CXC001A-MOEDA-CODIGO   TO CXC007A-FLOAT-MOEDA-CODIGO
044500     MOVE WRK-TAB-DENOM-VALIDOS  TO CXC007A-TAB-DENOM-VALIDOS
044600     MOVE WRK-QTDE-DENOM-VALIDOS TO CXC007A-QTDE-DENOM-VALIDOS
044700     MOVE 8                      TO CXC007A-QTDE-TAB-MOEDAS
044800
044900     MOVE 1                      TO WRK-IND1
045000     PERFORM 0020-MONTAR-FLOAT-E-TROCO
045100               UNTIL WRK-IND1 > 8
045200
045300     CALL 'CXA0005A'             USING CXC007A-REGISTRO
045400
045500     IF CXC007A-OK              EQUAL 'N'
045600        MOVE 'N'                 TO WRK-TRANS-ACEITA
045700        MOVE CXC007A-MSG-ERRO   TO WRK-MOTIVO-RECUSA
045800     ELSE
045900        ADD 1                    TO WRK-QTD-TRANS-OK
046000        MOVE 1                   TO WRK-IND1
046100        PERFORM 0014-GUARDAR-PAR-DO-FLOAT
046200                  UNTIL WRK-IND1 > CXC007A-QTDE-FLOAT
046300     END-IF
046400     .
046500*----------------------------------------------------------------*
046600*> cobol-lint CL002 0010-end
046700 0010-END.                       EXIT.
046800*----------------------------------------------------------------*
046900
047000*----------------------------------------------------------------*
047100*    MONTA E GRAVA O REGISTRO DE CHANGE-OUT: ECO DA TRANSACAO,
047200*    TROCO CALCULADO (SE HOUVE) E CODIGO DE SITUACAO
047300*----------------------------------------------------------------*
047400 0011-GRAVAR-CHANGE-OUT          SECTION.
047500*----------------------------------------------------------------*
047600
047700     MOVE ZEROS                  TO CXC003A-SAIDA
047800     MOVE CXC002A-CUSTO          TO CXC003A-SAI-CUSTO
047900
048000     MOVE 1                      TO WRK-IND1
048100     PERFORM 0021-ECOAR-MOEDA-ENTREGUE
048200               UNTIL WRK-IND1 > 8
048300
048400     IF WRK-TRANS-ACEITA         EQUAL 'S'
048500        MOVE 1                   TO WRK-IND1
048600        PERFORM 0022-ECOAR-TROCO-CALCULADO
048700                  UNTIL WRK-IND1 > 8
048800        MOVE 'OK'                TO CXC003A-SAI-STATUS
048900        MOVE 'Transaction processed'
049000                                 TO CXC003A-SAI-MOTIVO
049100     ELSE
049200        IF WRK-CHANGE-TOTAL      LESS THAN ZEROS
049300           MOVE 'RJ'             TO CXC003A-SAI-STATUS
049400        ELSE
049500           MOVE 'ST'             TO CXC003A-SAI-STATUS
049600        END-IF
049700        MOVE WRK-MOTIVO-RECUSA   TO CXC003A-SAI-MOTIVO
049800     END-IF
049900
050000     MOVE CXC003A-SAIDA          TO FD-CHGOUT-REGISTRO
050100     WRITE FD-CHGOUT-REGISTRO
050200     .
050300*----------------------------------------------------------------*
050400*> cobol-lint CL002 0011-end
050500 0011-END.                       EXIT.
050600*----------------------------------------------------------------*
050700
050800*----------------------------------------------------------------*
050900*    GRAVA O FLOAT FINAL DO CAIXA AO FIM DO LOTE
051000*----------------------------------------------------------------*
051100 0012-GRAVAR-FLOAT-OUT           SECTION.
051200*----------------------------------------------------------------*
051300
051400     MOVE CXC001A-REGISTRO       TO FD-FLTOUT-REGISTRO
051500     WRITE FD-FLTOUT-REGISTRO
051600     .
051700*----------------------------------------------------------------*
051800*> cobol-lint CL002 0012-end
051900 0012-END.                       EXIT.
052000*----------------------------------------------------------------*
052100
052200*----------------------------------------------------------------*
052300*    COPIA UMA POSICAO DO REGISTRO LIDO DE FLOAT-IN PARA A TABELA
052400*    DE MOEDAS REPASSADA A CXA0005A NA CONSTRUCAO DO FLOAT
052500*----------------------------------------------------------------*
052600 0013-MONTAR-PAR-CONSTRUCAO      SECTION.
052700*----------------------------------------------------------------*
052800
052900     MOVE CXC001A-DENOM-VALOR(WRK-IND1)
053000                                 TO CXC007A-MOEDA-VALOR(WRK-IND1)
053100     MOVE CXC001A-DENOM-QTDE(WRK-IND1)
053200                                 TO CXC007A-MOEDA-QTDE(WRK-IND1)
053300     ADD 1                       TO WRK-IND1
053400     .
053500*----------------------------------------------------------------*
053600*> cobol-lint CL002 0013-end
053700 0013-END.                       EXIT.
053800*----------------------------------------------------------------*
053900
054000*----------------------------------------------------------------*
054100*    GUARDA UMA POSICAO DO FLOAT DEVOLVIDO POR CXA0005A NO BOOK
054200*    DE TRABALHO CXC001A-REGISTRO, QUE PERSISTE ATE O FIM DO LOTE
054300*----------------------------------------------------------------*
054400 0014-GUARDAR-PAR-DO-FLOAT       SECTION.
054500*----------------------------------------------------------------*
054600
054700     MOVE CXC007A-FLOAT-DENOM-VALOR(WRK-IND1)
054800                                 TO CXC001A-DENOM-VALOR(WRK-IND1)
054900     MOVE CXC007A-FLOAT-DENOM-QTDE(WRK-IND1)
055000                                 TO CXC001A-DENOM-QTDE(WRK-IND1)
055100     ADD 1                       TO WRK-IND1
055200     .
055300*----------------------------------------------------------------*
055400*> cobol-lint CL002 0014-end
055500 0014-END.                       EXIT.
055600*----------------------------------------------------------------*
055700
055800*----------------------------------------------------------------*
055900*    ACUMULA VALOR*QUANTIDADE DE UMA POSICAO DA TABELA DE MOEDAS
056000*    ENTREGUES PELO CLIENTE
056100*----------------------------------------------------------------*
056200 0015-SOMAR-PROXIMA-MOEDA        SECTION.
056300*----------------------------------------------------------------*
056400
056500     IF CXC002A-MOEDA-QTDE(WRK-IND1) GREATER THAN ZEROS
056600        COMPUTE WRK-TOTAL-MOEDA-VALOR =
056700                WRK-TOTAL-MOEDA-VALOR +
056800                (CXC002A-MOEDA-VALOR(WRK-IND1) *
056900                 CXC002A-MOEDA-QTDE(WRK-IND1))
057000     END-IF
057100     ADD 1                       TO WRK-IND1
057200     .
057300*----------------------------------------------------------------*
057400*> cobol-lint CL002 0015-end
057500 0015-END.                       EXIT.
057600*----------------------------------------------------------------*
057700
057800*----------------------------------------------------------------*
057900*    MONTA O FLOAT CORRENTE E A TABELA DE MOEDAS ENTREGUES PARA A
058000*    CHAMADA DE ADICAO EM CXA0005A
058100*----------------------------------------------------------------*
058200 0016-MONTAR-FLOAT-E-MOEDAS      SECTION.
058300*----------------------------------------------------------------*
058400
058500     MOVE CXC001A-DENOM-VALOR(WRK-IND1)
058600                       TO CXC007A-FLOAT-DENOM-VALOR(WRK-IND1)
058700     MOVE CXC001A-DENOM-QTDE(WRK-IND1)
058800                       TO CXC007A-FLOAT-DENOM-QTDE(WRK-IND1)
058900     MOVE CXC002A-MOEDA-VALOR(WRK-IND1)
059000                       TO CXC007A-MOEDA-VALOR(WRK-IND1)
059100     MOVE CXC002A-MOEDA-QTDE(WRK-IND1)
059200                       TO CXC007A-MOEDA-QTDE(WRK-IND1)
059300     ADD 1                       TO WRK-IND1
059400     .
059500*----------------------------------------------------------------*
059600*> cobol-lint CL002 0016-end
059700 0016-END.                       EXIT.
059800*----------------------------------------------------------------*
059900
060000*----------------------------------------------------------------*
060100*    FILTEREMPTYANDADDTOTREE - FILTRA OS ZERADOS E ORDENA O FLOAT
060200*    CORRENTE ASCENDENTE POR VALOR DE FACE, VIA CXA0004A, ANTES
060300*    DE REPASSAR A TABELA DISPONIVEL AO CALCULO DE TROCO
060400*----------------------------------------------------------------*
060500 0017-FILTRAR-E-ORDENAR-FLOAT    SECTION.
060600*----------------------------------------------------------------*
060700
060800     MOVE 'FZ'                   TO CXC006A-FUNCAO
060900     MOVE ZEROS                  TO CXC006A-QTDE-ENTRADA
061000                                     CXC006A-QTDE-SAIDA
061100
061200     MOVE 1                      TO WRK-IND1
061300     PERFORM 0023-MONTAR-ENTRADA-DO-FLOAT
061400               UNTIL WRK-IND1 > 8
061500     MOVE 8                      TO CXC006A-QTDE-ENTRADA
061600
061700     CALL 'CXA0004A'             USING CXC006A-REGISTRO
061800     .
061900*----------------------------------------------------------------*
062000*> cobol-lint CL002 0017-end
062100 0017-END.                       EXIT.
062200*----------------------------------------------------------------*
062300
062400*----------------------------------------------------------------*
062500*    MONTA OS PARAMETROS DE ENTRADA E CHAMA O CALCULO DE TROCO
062600*----------------------------------------------------------------*
062700 0018-CHAMAR-CALCULO-TROCO       SECTION.
062800*----------------------------------------------------------------*
062900
063000     MOVE ZEROS                  TO CXC008A-TAB-DISP-VALOR
063100                                     CXC008A-TAB-DISP-QTDE
063200                                     CXC008A-TAB-RESULTADO-VALOR
063300                                     CXC008A-TAB-RESULTADO-QTDE
063400
063500     MOVE CXC006A-QTDE-SAIDA    TO CXC008A-QTDE-DISP
063600     MOVE 1                      TO WRK-IND1
063700     PERFORM 0024-MONTAR-DISPONIVEL-DO-TROCO
063800               UNTIL WRK-IND1 > CXC008A-QTDE-DISP
063900     MOVE WRK-CHANGE-TOTAL       TO CXC008A-VALOR-TOTAL
064000
064100     CALL 'CXA0006A'             USING CXC008A-REGISTRO
064200     .
064300*----------------------------------------------------------------*
064400*> cobol-lint CL002 0018-end
064500 0018-END.                       EXIT.
064600*----------------------------------------------------------------*
064700
064800*----------------------------------------------------------------*
064900*    GUARDA UMA POSICAO DO TROCO CALCULADO NA AREA DE TRABALHO
065000*    CXC003A-REGISTRO, USADA PARA A RETIRADA E PARA O ECO DE SAIDA
065100*----------------------------------------------------------------*
065200 0019-GUARDAR-TROCO-CALCULADO    SECTION.
065300*----------------------------------------------------------------*
065400
065500     MOVE CXC008A-TAB-RESULTADO-VALOR(WRK-IND1)
065600                                 TO CXC003A-TROCO-VALOR(WRK-IND1)
065700     MOVE CXC008A-TAB-RESULTADO-QTDE(WRK-IND1)
065800                                 TO CXC003A-TROCO-QTDE(WRK-IND1)
065900     ADD 1                       TO WRK-IND1
066000     .
066100*----------------------------------------------------------------*
066200*> cobol-lint CL002 0019-end
066300 0019-END.                       EXIT.
066400*----------------------------------------------------------------*
066500
066600*----------------------------------------------------------------*
066700*    MONTA O FLOAT CORRENTE E O TROCO CALCULADO PARA A CHAMADA DE
066800*    REMOCAO EM CXA0005A
066900*----------------------------------------------------------------*
067000 0020-MONTAR-FLOAT-E-TROCO       SECTION.
067100*----------------------------------------------------------------*
067200
067300     MOVE CXC001A-DENOM-VALOR(WRK-IND1)
067400                       TO CXC007A-FLOAT-DENOM-VALOR(WRK-IND1)
067500     MOVE CXC001A-DENOM-QTDE(WRK-IND1)
067600                       TO CXC007A-FLOAT-DENOM-QTDE(WRK-IND1)
067700     MOVE CXC003A-TROCO-VALOR(WRK-IND1)
067800                       TO CXC007A-MOEDA-VALOR(WRK-IND1)
067900     MOVE CXC003A-TROCO-QTDE(WRK-IND1)
068000                       TO CXC007A-MOEDA-QTDE(WRK-IND1)
068100     ADD 1                       TO WRK-IND1
068200     .
068300*----------------------------------------------------------------*
068400*> cobol-lint CL002 0020-end
068500 0020-END.                       EXIT.
068600*----------------------------------------------------------------*
068700
068800*----------------------------------------------------------------*
068900*    ECOA UMA POSICAO DAS MOEDAS ENTREGUES NO REGISTRO CHANGE-OUT
069000*----------------------------------------------------------------*
069100 0021-ECOAR-MOEDA-ENTREGUE       SECTION.
069200*----------------------------------------------------------------*
069300
069400     MOVE CXC002A-MOEDA-VALOR(WRK-IND1)
069500                       TO CXC003A-SAI-MOEDA-VALOR(WRK-IND1)
069600     MOVE CXC002A-MOEDA-QTDE(WRK-IND1)
069700                       TO CXC003A-SAI-MOEDA-QTDE(WRK-IND1)
069800     ADD 1                       TO WRK-IND1
069900     .
070000*----------------------------------------------------------------*
070100*> cobol-lint CL002 0021-end
070200 0021-END.                       EXIT.
070300*----------------------------------------------------------------*
070400
070500*----------------------------------------------------------------*
070600*    ECOA UMA POSICAO DO TROCO CALCULADO NO REGISTRO CHANGE-OUT
070700*----------------------------------------------------------------*
070800 0022-ECOAR-TROCO-CALCULADO      SECTION.
070900*----------------------------------------------------------------*
071000
071100     MOVE CXC003A-TROCO-VALOR(WRK-IND1)
071200                       TO CXC003A-SAI-TROCO-VALOR(WRK-IND1)
071300     MOVE CXC003A-TROCO-QTDE(WRK-IND1)
071400                       TO CXC003A-SAI-TROCO-QTDE(WRK-IND1)
071500     ADD 1                       TO WRK-IND1
071600     .
071700*----------------------------------------------------------------*
071800*> cobol-lint CL002 0022-end
071900 0022-END.                       EXIT.
072000*----------------------------------------------------------------*
072100
072200*----------------------------------------------------------------*
072300*    MONTA A TABELA DE ENTRADA DE CXA0004A COM O FLOAT CORRENTE
072400*----------------------------------------------------------------*
072500 0023-MONTAR-ENTRADA-DO-FLOAT    SECTION.
072600*----------------------------------------------------------------*
072700
072800     MOVE CXC001A-DENOM-VALOR(WRK-IND1)
072900                       TO CXC006A-TAB-ENTRADA-VALOR(WRK-IND1)
073000     MOVE CXC001A-DENOM-QTDE(WRK-IND1)
073100                       TO CXC006A-TAB-ENTRADA-QTDE(WRK-IND1)
073200     ADD 1                       TO WRK-IND1
073300     .
073400*----------------------------------------------------------------*
073500*> cobol-lint CL002 0023-end
073600 0023-END.                       EXIT.
073700*----------------------------------------------------------------*
073800
073900*----------------------------------------------------------------*
074000*    COPIA A TABELA FILTRADA/ORDENADA DE CXA0004A PARA O
074100*    PARAMETRO DISPONIVEL DE CXA0006A
074200*----------------------------------------------------------------*
074300 0024-MONTAR-DISPONIVEL-DO-TROCO SECTION.
074400*----------------------------------------------------------------*
074500
074600     MOVE CXC006A-TAB-SAIDA-VALOR(WRK-IND1)
074700                       TO CXC008A-TAB-DISP-VALOR(WRK-IND1)
074800     MOVE CXC006A-TAB-SAIDA-QTDE(WRK-IND1)
074900                       TO CXC008A-TAB-DISP-QTDE(WRK-IND1)
075000     ADD 1                       TO WRK-IND1
075100     .
075200*----------------------------------------------------------------*
075300*> cobol-lint CL002 0024-end
075400 0024-END.                       EXIT.
075500*----------------------------------------------------------------*
075600
075700*----------------------------------------------------------------*
075800*    ABORTA O LOTE POR FALHA FATAL DE ABERTURA (FLOAT-IN AUSENTE
075900*    OU INVALIDO) - NENHUM ARQUIVO DE SAIDA E CONFIAVEL NESSE CASO
076000*----------------------------------------------------------------*
076100 9998-ABENDAR                    SECTION.
076200*----------------------------------------------------------------*
076300
076400     CLOSE FLOAT-IN TRANSACTIONS-IN FLOAT-OUT CHANGE-OUT
076500     ACCEPT WRK-DATA-SISTEMA     FROM DATE YYYYMMDD
076600     DISPLAY 'CXA0001A - LOTE ENCERRADO EM ' WRK-DATA-SISTEMA
076700             ' SEM PROCESSAMENTO'
076800     STOP RUN
076900     .
077000*----------------------------------------------------------------*
077100*> cobol-lint CL002 9998-end
077200 9998-END.                       EXIT.
077300*----------------------------------------------------------------*
077400
077500*----------------------------------------------------------------*
077600*    FECHA OS ARQUIVOS E IMPRIME O RESUMO DE FIM DE LOTE
077700*----------------------------------------------------------------*
077800 9999-FINALIZAR                  SECTION.
077900*----------------------------------------------------------------*
078000
078100     CLOSE FLOAT-IN TRANSACTIONS-IN FLOAT-OUT CHANGE-OUT
078200
078300     ACCEPT WRK-DATA-SISTEMA     FROM DATE YYYYMMDD
078400     DISPLAY 'CXA0001A - RESUMO DO LOTE DE ' WRK-DATA-SISTEMA
078500     DISPLAY 'TRANSACOES LIDAS.....: ' WRK-QTD-TRANS-LIDAS
078600     DISPLAY 'TRANSACOES OK........: ' WRK-QTD-TRANS-OK
078700     DISPLAY 'TRANSACOES RECUSADAS.: ' WRK-QTD-TRANS-REJ
078800     DISPLAY 'TRANSACOES SEM TROCO.: ' WRK-QTD-TRANS-SEM-TROCO
078900
079000     STOP RUN
079100     .
079200*----------------------------------------------------------------*
079300*> cobol-lint CL002 9999-end
079400 9999-END.                       EXIT.
079500*----------------------------------------------------------------*
079600
079700
079800
