000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DE CHAMADA DO GUARDIAO DO FLOAT
000300*              DE MOEDAS (CXA0005A)
000400* PROGRAMADOR: J.OLIVEIRA - COBOL DICAS
000500* DATA.......: 28/09/1990
000600* TAMANHO....: 00325
000700*----------------------------------------------------------------*
000800* CXC007A-FUNCAO          = 'CO' CONSTRUIR, 'AD' ADICIONAR OU
000900*                           'RM' REMOVER MOEDAS DO FLOAT
001000* CXC007A-FLOAT-TAB-DENOM = FLOAT CORRENTE (LAYOUT CXC001A)
001100* CXC007A-TAB-DENOM-VALIDOS = DENOMINACOES VALIDAS DA MOEDA
001200* CXC007A-TAB-MOEDAS      = MOEDAS ENVOLVIDAS NA OPERACAO
001300* CXC007A-OK / CXC007A-MSG-ERRO = RETORNO DA OPERACAO
001400*----------------------------------------------------------------*
001500* USADO POR.: CXA0001A (CHAMADOR) E CXA0005A (CHAMADO) - SUBSTITUI
001600*             WRK-PARM-0005/LS-CXA0005A-PARM, MANTIDAS A MAO.
001700*================================================================*
001800*- CHANGE LOG --------------------------------------------------*
001900*  20/01/04 JRS  REQ-1601  BOOK ORIGINAL - EXTRAIDO DAS AREAS
002000*                          WRK-PARM-0005 (CXA0001A) E
002100*                          LS-CXA0005A-PARM (CXA0005A)
002150*  22/01/04 JRS  REQ-1604  AMPLIADA CXC007A-MSG-ERRO DE X(60)
002160*                          PARA X(80) PARA COMPORTAR A DENOMI-
002170*                          NACAO E A QUANTIDADE NA MENSAGEM DE
002180*                          INSUFICIENCIA DO FLOAT
002200*----------------------------------------------------------------*
002300 01  CXC007A-HEADER.
002400     05  CXC007A-COD-BOOK            PIC X(08) VALUE 'CXC007A'.
002500     05  CXC007A-TAM-BOOK            PIC 9(05) VALUE 00325.
002600 01  CXC007A-REGISTRO.
002700     05  CXC007A-FUNCAO              PIC X(02).
002800         88  CXC007A-FN-CONSTRUIR         VALUE 'CO'.
002900         88  CXC007A-FN-ADICIONAR         VALUE 'AD'.
003000         88  CXC007A-FN-REMOVER           VALUE 'RM'.
003100     05  CXC007A-FLOAT-MOEDA-CODIGO  PIC X(03).
003200     05  CXC007A-FLOAT-TAB-DENOM OCCURS 8 TIMES.
003300         10  CXC007A-FLOAT-DENOM-VALOR PIC 9(05).
003400         10  CXC007A-FLOAT-DENOM-QTDE  PIC S9(07).
003500     05  CXC007A-QTDE-FLOAT          PIC 9(02).
003600     05  CXC007A-TAB-DENOM-VALIDOS   PIC 9(05) OCCURS 8 TIMES.
003700     05  CXC007A-QTDE-DENOM-VALIDOS  PIC 9(02).
003800     05  CXC007A-TAB-MOEDAS OCCURS 8 TIMES.
003900         10  CXC007A-MOEDA-VALOR     PIC 9(05).
004000         10  CXC007A-MOEDA-QTDE      PIC S9(07).
004100     05  CXC007A-QTDE-TAB-MOEDAS     PIC 9(02).
004200     05  CXC007A-OK                  PIC X(01).
004300         88  CXC007A-SUCESSO             VALUE 'S'.
004400         88  CXC007A-FALHA               VALUE 'N'.
004500     05  CXC007A-MSG-ERRO            PIC X(80).
004550     05  FILLER                    PIC X(01).
