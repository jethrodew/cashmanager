000100******************************************************************
000200* PROGRAMADOR: R. HOLLOWAY - COBOL DICAS
000300* DATA.......: 18/03/1989
000400* DESCRICAO..: CALCULO DE TROCO EM DUAS PASSADAS - PASSADA 1
000500*              GULOSA DA MAIOR PARA A MENOR DENOMINACAO E, SE
000600*              SOBRAR RESTO, PASSADA 2 DE RECUPERACAO LIBERANDO
000700*              UMA MOEDA DE CADA VEZ DA MENOR PARA A MAIOR
000800* NOME.......: CXA0006A
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    CXA0006A.
001200 AUTHOR.        R. HOLLOWAY.
001300 INSTALLATION.  COBOLDICAS SISTEMAS.
001400 DATE-WRITTEN.  18/03/89.
001500 DATE-COMPILED.
001600 SECURITY.      CONFIDENTIAL.
001700*----------------------------------------------------------------*
001800*                    H I S T O R I C O   D E   A L T E R A C O E S
001900*----------------------------------------------------------------*
002000*  18/03/89 RHO  REQ-1102  PROGRAMA ORIGINAL - SO PASSADA 1       REQ-1102
002100*                          (GULOSA, DA MAIOR PARA A MENOR)        REQ-1102
002200*  28/09/90 RHO  REQ-1150  INCLUIDA PASSADA 2 DE RECUPERACAO -    REQ-1150
002300*                          QUANDO A PASSADA 1 NAO ZERA O RESTO,   REQ-1150
002400*                          LIBERA UMA MOEDA JA USADA DE CADA VEZ  REQ-1150
002500*                          (DA MENOR PARA A MAIOR) E REPETE A     REQ-1150
002600*                          PASSADA GULOSA SOBRE TODO O DISPONIVEL REQ-1150
002700*  02/11/93 LKT  REQ-1288  ATENCAO MANTIDA DE PROPOSITO: A NOVA   REQ-1288
002800*                          PASSADA DA RECUPERACAO PERCORRE DA     REQ-1288
002900*                          MENOR PARA A MAIOR (NAO DA MAIOR PARA  REQ-1288
003000*                          A MENOR COMO NA PASSADA 1 ORIGINAL) -  REQ-1288
003100*                          ISSO VEM DO PROGRAMA ANTIGO, NAO MUDAR REQ-1288
003200*                          SEM TESTAR TODOS OS CASOS DE REGRESSAO REQ-1288
003300*  19/07/95 LKT  REQ-1340  MENSAGENS DE ERRO PADRONIZADAS         REQ-1340
003400*                          CONFORME O MANUAL DE CAIXA (REQ-1340)  REQ-1340
003500*  09/06/98 MPC  Y2K-0007  REVISAO GERAL PARA O ANO 2000 - SEM    Y2K-0007
003600*                          CAMPOS DE DATA NESTE MODULO, NADA A    Y2K-0007
003700*                          ALTERAR - REGISTRADO PARA O DOSSIE Y2K Y2K-0007
003800*  11/05/01 JRS  REQ-1502  PADRONIZADO LAYOUT DE CABECALHO COM OS REQ-1502
003900*                          DEMAIS MODULOS DA SUITE DE CAIXA       REQ-1502
004000*  14/09/03 JRS  REQ-1588  CORRIGIDO: CADA TENTATIVA DA PASSADA 2 REQ-1588
004100*                          AGORA RESTAURA O DISPONIVEL E O RESTO  REQ-1588
004200*                          BASE ANTES DE LIBERAR A MOEDA          REQ-1588
004300*                          SEGUINTE -                             REQ-1588
004400*                          UMA TENTATIVA QUE FALHA NAO PODE MAIS  REQ-1588
004500*                          CONTAMINAR O DISPONIVEL DA TENTATIVA   REQ-1588
004600*                          SEGUINTE (ACHADO EM TESTE DE REGRESSAO)REQ-1588
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASSE-ALFA IS 'A' THRU 'Z'
005300     UPSI-0 ON  STATUS IS CXA0006A-MODO-TESTE
005400     UPSI-0 OFF STATUS IS CXA0006A-MODO-PRODUCAO.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900 77  WRK-IND1                      PIC 9(02) COMP VALUE ZEROS.
006000 77  WRK-IND2                      PIC 9(02) COMP VALUE ZEROS.
006100 77  WRK-RESTANTE                  PIC S9(07) COMP VALUE ZEROS.
006200 77  WRK-NUM-USAR                  PIC S9(07) COMP VALUE ZEROS.
006300 77  WRK-QTDE-DISP                 PIC 9(02) COMP VALUE ZEROS.
006400 77  WRK-RESTANTE-BASE             PIC S9(07) COMP VALUE ZEROS.
006500 77  WRK-PROGREDIU                 PIC X(01) VALUE 'N'.
006600 77  WRK-ACHOU-SOLUCAO             PIC X(01) VALUE 'N'.
006700 01  WRK-VALOR-TOTAL-EDIT          PIC ----9.
006800
006900*    TABELA DE TRABALHO COM AS DENOMINACOES DISPONIVEIS, EM
007000*    ORDEM ASCENDENTE DE VALOR DE FACE - A QUANTIDADE DISPONIVEL
007100*    E DECREMENTADA A MEDIDA QUE AS PASSADAS VAO USANDO MOEDAS,
007200*    E PERMANECE ASSIM ENTRE A PASSADA 1 E OS RETRYS DA PASSADA 2
007300 01  WRK-TAB-DISPONIVEL.
007400     05  WRK-TAB-DISP-PAR OCCURS 8 TIMES.
007500         10  WRK-DISP-VALOR        PIC 9(05)   COMP.
007600         10  WRK-DISP-QTDE         PIC S9(07)  COMP.
007650     05  FILLER                    PIC X(01).
007700 01  WRK-TAB-DISPONIVEL-R REDEFINES WRK-TAB-DISPONIVEL.
007800     05  WRK-DISP-BYTE             PIC X(01) OCCURS 97 TIMES.
007900
008000*    FOTOGRAFIA DO DISPONIVEL E DO RESTO LOGO APOS A PASSADA 1 -
008100*    RESTAURADA ANTES DE CADA NOVA TENTATIVA DA PASSADA 2, PARA
008200*    QUE UMA TENTATIVA QUE FALHA NAO CONTAMINE A SEGUINTE
008300 01  WRK-TAB-DISPONIVEL-BASE.
008400     05  WRK-TAB-DISP-BASE-PAR OCCURS 8 TIMES.
008500         10  WRK-DISP-BASE-VALOR   PIC 9(05)   COMP.
008600         10  WRK-DISP-BASE-QTDE    PIC S9(07)  COMP.
008650     05  FILLER                    PIC X(01).
008700
008800*    RESULTADO DA PASSADA 1 ORIGINAL - POSICAO A POSICAO, NA
008900*    MESMA ORDEM DE WRK-TAB-DISPONIVEL (FICA PRESERVADO PARA
009000*    GUIAR O LACO DE RECUPERACAO DA PASSADA 2)
009100 01  WRK-TAB-PASSE1.
009200     05  WRK-P1-QTDE               PIC S9(07) COMP OCCURS 8 TIMES.
009250     05  FILLER                    PIC X(01).
009300 01  WRK-TAB-PASSE1-R REDEFINES WRK-TAB-PASSE1.
009400     05  WRK-P1-BYTE               PIC X(04) OCCURS 8 TIMES.
009450     05  FILLER                    PIC X(01).
009500
009600*    COPIA DO RESULTADO DA PASSADA 1, AJUSTADA MOEDA A MOEDA
009700*    DURANTE O LACO DE RECUPERACAO DA PASSADA 2
009800 01  WRK-TAB-COPIA-RESULTADO.
009900     05  WRK-COPIA-QTDE            PIC S9(07) COMP OCCURS 8 TIMES.
009950     05  FILLER                    PIC X(01).
010000 01  WRK-TAB-COPIA-RESULTADO-R REDEFINES WRK-TAB-COPIA-RESULTADO.
010100     05  WRK-COPIA-BYTE            PIC X(04) OCCURS 8 TIMES.
010150     05  FILLER                    PIC X(01).
010200
010300*    RESULTADO DE CADA NOVA TENTATIVA GULOSA DA PASSADA 2
010400 01  WRK-TAB-RETRY.
010500     05  WRK-RETRY-QTDE            PIC S9(07) COMP OCCURS 8 TIMES.
010550     05  FILLER                    PIC X(01).
010600
010700*    PARAMETRO REPASSADO PARA CXA0004A (FILTRAR/ORDENAR E
010800*    COMBINAR TABELAS DE DENOMINACAO/QUANTIDADE) - BOOK
010900*    COMPARTILHADO COM O PROGRAMA CHAMADO (VEJA CXA0004A) - CXC006A
011000     COPY CXC006A.
011100
011200 LINKAGE SECTION.
011300*    INTERFACE DE CHAMADA - BOOK COMPARTILHADO COM O PROGRAMA
011400*    CHAMADOR (VEJA CXA0001A, PARAGRAFO 0006) - CXC008A.
011500     COPY CXC008A.
011600
011700*================================================================*
011800 PROCEDURE DIVISION USING CXC008A-REGISTRO.
011900*================================================================*
012000
012100*----------------------------------------------------------------*
012200*    PROCESSAMENTO PRINCIPAL
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 0000-processar
012500 0000-PROCESSAR                  SECTION.
012600*----------------------------------------------------------------*
012700
012800     MOVE SPACES                 TO CXC008A-MSG-ERRO
012900     MOVE 'S'                    TO CXC008A-OK
013000     MOVE ZEROS                  TO CXC008A-QTDE-RESULTADO
013100
013200     PERFORM 0001-CARREGAR-DISPONIVEL THRU 0002-END
013300
013400     IF CXC008A-OK                    EQUAL 'S'
013500        AND WRK-RESTANTE         NOT EQUAL ZEROS
013600        PERFORM 0003-PASSE2-RECUPERACAO
013700     END-IF
013800
013900     GOBACK
014000     .
014100*----------------------------------------------------------------*
014200*> cobol-lint CL002 0000-end
014300 0000-END.                       EXIT.
014400*----------------------------------------------------------------*
014500
014600*----------------------------------------------------------------*
014700*    CARREGA A TABELA DE TRABALHO COM A TABELA DISPONIVEL
014800*    RECEBIDA (JA FILTRADA/ORDENADA PELO CHAMADOR EM CXA0004A)
014900*----------------------------------------------------------------*
015000 0001-CARREGAR-DISPONIVEL        SECTION.
015100*----------------------------------------------------------------*
015200
015300     MOVE ZEROS                  TO WRK-TAB-DISPONIVEL
015400     MOVE ZEROS                  TO WRK-TAB-PASSE1
015500     MOVE CXC008A-QTDE-DISP           TO WRK-QTDE-DISP
015600     MOVE CXC008A-VALOR-TOTAL         TO WRK-RESTANTE
015700
015800     MOVE 1                      TO WRK-IND1
015900     PERFORM 0006-COPIAR-POSICAO-DISP
016000               UNTIL WRK-IND1 > WRK-QTDE-DISP
016100     .
016200*----------------------------------------------------------------*
016300*> cobol-lint CL002 0001-end
016400 0001-END.                       EXIT.
016500*----------------------------------------------------------------*
016600
016700*----------------------------------------------------------------*
016800*    PASSADA 1 - GULOSA, DA MAIOR PARA A MENOR DENOMINACAO
016900*    DISPONIVEL - SE NADA FOR USADO, FALHA DE IMEDIATO; SE O
017000*    RESTO ZERAR, A TABELA RESULTADO JA ESTA PRONTA
017100*----------------------------------------------------------------*
017200 0002-PASSE1-GULOSO              SECTION.
017300*----------------------------------------------------------------*
017400
017500     PERFORM 0007-EXECUTAR-PASSE-DESCENDENTE
017600               VARYING WRK-IND1 FROM WRK-QTDE-DISP BY -1
017700                  UNTIL WRK-IND1 < 1
017800                     OR WRK-RESTANTE EQUAL ZEROS
017900
018000     MOVE 'N'                    TO WRK-PROGREDIU
018100     MOVE 1                      TO WRK-IND1
018200     PERFORM 0008-CONFERIR-PROGRESSO
018300               UNTIL WRK-IND1 > WRK-QTDE-DISP
018400
018500     IF WRK-PROGREDIU            NOT EQUAL 'N'
018600        GO TO 0002-VERIFICAR-RESTO
018700     END-IF
018800
018900     MOVE 'N'                    TO CXC008A-OK
019000     MOVE CXC008A-VALOR-TOTAL         TO WRK-VALOR-TOTAL-EDIT
019100     STRING 'No coins available to make the exact change: '
019200            DELIMITED BY SIZE
019300            WRK-VALOR-TOTAL-EDIT DELIMITED BY SIZE
019400            INTO CXC008A-MSG-ERRO
019500     GO TO 0002-END
019600
019700 0002-VERIFICAR-RESTO.
019800     IF WRK-RESTANTE             EQUAL ZEROS
019900        PERFORM 0004-MONTAR-RESULTADO-DA-PASSE1
020000     END-IF
020100     .
020200*----------------------------------------------------------------*
020300*> cobol-lint CL002 0002-end
020400 0002-END.                       EXIT.
020500*----------------------------------------------------------------*
020600
020700*----------------------------------------------------------------*
020800*    PASSADA 2 - RECUPERACAO - LIBERA UMA MOEDA DE CADA VEZ DA
020900*    MENOR PARA A MAIOR DENOMINACAO USADA NA PASSADA 1 E REFAZ A
021000*    PASSADA GULOSA SOBRE TODO O DISPONIVEL - MANTIDO DE
021100*    PROPOSITO: O RETRY PERCORRE DA MENOR PARA A MAIOR, O QUE
021200*    PODE DEIXAR ALGUNS CASOS DE TROCO SEM SOLUCAO ENCONTRADA
021300*    MESMO QUANDO EXISTE UMA COMBINACAO POSSIVEL - COMPORTAMENTO
021400*    HERDADO DO PROGRAMA ORIGINAL E MANTIDO COMO ESTA
021500*----------------------------------------------------------------*
021600 0003-PASSE2-RECUPERACAO         SECTION.
021700*----------------------------------------------------------------*
021800
021900     MOVE WRK-TAB-PASSE1         TO WRK-TAB-COPIA-RESULTADO
022000     MOVE 'N'                    TO WRK-ACHOU-SOLUCAO
022100     MOVE WRK-RESTANTE           TO WRK-RESTANTE-BASE
022200     MOVE WRK-TAB-DISPONIVEL     TO WRK-TAB-DISPONIVEL-BASE
022300
022400     MOVE 1                      TO WRK-IND2
022500     PERFORM 0005-TENTAR-RECUPERAR-POSICAO
022600               UNTIL WRK-IND2 > WRK-QTDE-DISP
022700                  OR WRK-ACHOU-SOLUCAO EQUAL 'S'
022800
022900     IF WRK-ACHOU-SOLUCAO        EQUAL 'N'
023000        MOVE 'N'                 TO CXC008A-OK
023100        MOVE CXC008A-VALOR-TOTAL      TO WRK-VALOR-TOTAL-EDIT
023200        STRING 'Not enough coins available to make the exact '
023300                                 DELIMITED BY SIZE
023400               'change: '        DELIMITED BY SIZE
023500               WRK-VALOR-TOTAL-EDIT DELIMITED BY SIZE
023600               INTO CXC008A-MSG-ERRO
023700     END-IF
023800     .
023900*----------------------------------------------------------------*
024000*> cobol-lint CL002 0003-end
024100 0003-END.                       EXIT.
024200*----------------------------------------------------------------*
024300
024400*----------------------------------------------------------------*
024500*    FILTRA (VIA CXA0004A) A TABELA DE RESULTADO DA PASSADA 1 E
024600*    GRAVA NA TABELA RESULTADO DE SAIDA - USADO QUANDO A PASSADA
024700*    1 JA ZEROU O RESTO SOZINHA
024800*----------------------------------------------------------------*
024900 0004-MONTAR-RESULTADO-DA-PASSE1 SECTION.
025000*----------------------------------------------------------------*
025100
025200     MOVE 'FZ'                   TO CXC006A-FUNCAO
025300     MOVE ZEROS                  TO CXC006A-TAB-ENTRADA-QTDE
025400                                     CXC006A-TAB-B-VALOR
025500                                     CXC006A-TAB-B-QTDE
025600                                     CXC006A-QTDE-B
025700     MOVE 1                      TO WRK-IND1
025800     PERFORM 0009-MONTAR-PAR-PASSE1-PARA-0004
025900               UNTIL WRK-IND1 > WRK-QTDE-DISP
026000     MOVE WRK-QTDE-DISP          TO CXC006A-QTDE-ENTRADA
026100
026200     CALL 'CXA0004A'             USING CXC006A-REGISTRO
026300
026400     MOVE CXC006A-QTDE-SAIDA      TO CXC008A-QTDE-RESULTADO
026500     MOVE 1                      TO WRK-IND1
026600     PERFORM 0010-DESCARREGAR-RESULTADO-FINAL
026700               UNTIL WRK-IND1 > CXC008A-QTDE-RESULTADO
026800     .
026900*----------------------------------------------------------------*
027000*> cobol-lint CL002 0004-end
027100 0004-END.                       EXIT.
027200*----------------------------------------------------------------*
027300
027400*----------------------------------------------------------------*
027500*    TENTA LIBERAR UMA MOEDA DA POSICAO WRK-IND1 DA COPIA DO
027600*    RESULTADO DA PASSADA 1 E REFAZER A PASSADA GULOSA SOBRE O
027700*    DISPONIVEL - SE ZERAR O RESTO, COMBINA E SINALIZA SOLUCAO
027800*----------------------------------------------------------------*
027900 0005-TENTAR-RECUPERAR-POSICAO   SECTION.
028000*----------------------------------------------------------------*
028100
028200     IF WRK-COPIA-QTDE(WRK-IND2) GREATER THAN ZEROS
028300
028400        MOVE WRK-TAB-DISPONIVEL-BASE TO WRK-TAB-DISPONIVEL
028500        MOVE WRK-RESTANTE-BASE       TO WRK-RESTANTE
028600
028700        SUBTRACT 1               FROM WRK-COPIA-QTDE(WRK-IND2)
028800        ADD 1                    TO WRK-DISP-QTDE(WRK-IND2)
028900        ADD WRK-DISP-VALOR(WRK-IND2) TO WRK-RESTANTE
029000
029100        MOVE ZEROS               TO WRK-TAB-RETRY
029200        PERFORM 0011-EXECUTAR-PASSE-ASCENDENTE
029300                  VARYING WRK-IND1 FROM 1 BY 1
029400                     UNTIL WRK-IND1 > WRK-QTDE-DISP
029500                        OR WRK-RESTANTE EQUAL ZEROS
029600
029700        IF WRK-RESTANTE          EQUAL ZEROS
029800           MOVE 'S'              TO WRK-ACHOU-SOLUCAO
029900           PERFORM 0012-COMBINAR-COPIA-E-RETRY
030000        END-IF
030100     END-IF
030200
030300     ADD 1                       TO WRK-IND2
030400     .
030500*----------------------------------------------------------------*
030600*> cobol-lint CL002 0005-end
030700 0005-END.                       EXIT.
030800*----------------------------------------------------------------*
030900
031000*----------------------------------------------------------------*
031100*    COPIA UMA POSICAO DA TABELA DISPONIVEL RECEBIDA PARA A
031200*    TABELA DE TRABALHO DESTE MODULO
031300*----------------------------------------------------------------*
031400 0006-COPIAR-POSICAO-DISP        SECTION.
031500*----------------------------------------------------------------*
031600
031700     MOVE CXC008A-TAB-DISP-VALOR(WRK-IND1) TO WRK-DISP-VALOR(WRK-IND1)
031800     MOVE CXC008A-TAB-DISP-QTDE(WRK-IND1)  TO WRK-DISP-QTDE(WRK-IND1)
031900     ADD 1                       TO WRK-IND1
032000     .
032100*----------------------------------------------------------------*
032200*> cobol-lint CL002 0006-end
032300 0006-END.                       EXIT.
032400*----------------------------------------------------------------*
032500
032600*----------------------------------------------------------------*
032700*    TOMA MOEDAS DA POSICAO WRK-IND1 DURANTE A PASSADA 1 - PARA
032800*    CADA DENOMINACAO COM RESTANTE >= VALOR E QUANTIDADE
032900*    DISPONIVEL, USA O MAXIMO POSSIVEL SEM ESTOURAR O RESTANTE
033000*----------------------------------------------------------------*
033100 0007-EXECUTAR-PASSE-DESCENDENTE SECTION.
033200*----------------------------------------------------------------*
033300
033400     IF WRK-RESTANTE             NOT LESS THAN
033500                                 WRK-DISP-VALOR(WRK-IND1)
033600        AND WRK-DISP-QTDE(WRK-IND1) GREATER THAN ZEROS
033700        COMPUTE WRK-NUM-USAR = WRK-RESTANTE /
033800                               WRK-DISP-VALOR(WRK-IND1)
033900        IF WRK-DISP-QTDE(WRK-IND1) LESS THAN WRK-NUM-USAR
034000           MOVE WRK-DISP-QTDE(WRK-IND1) TO WRK-NUM-USAR
034100        END-IF
034200        ADD WRK-NUM-USAR         TO WRK-P1-QTDE(WRK-IND1)
034300        SUBTRACT WRK-NUM-USAR    FROM WRK-DISP-QTDE(WRK-IND1)
034400        COMPUTE WRK-RESTANTE = WRK-RESTANTE -
034500                               (WRK-NUM-USAR *
034600                                WRK-DISP-VALOR(WRK-IND1))
034700     END-IF
034800     .
034900*----------------------------------------------------------------*
035000*> cobol-lint CL002 0007-end
035100 0007-END.                       EXIT.
035200*----------------------------------------------------------------*
035300
035400*----------------------------------------------------------------*
035500*    CONFERE SE A PASSADA 1 CONSEGUIU USAR ALGUMA MOEDA - SE
035600*    NENHUMA POSICAO TIVER QUANTIDADE USADA, NAO HOUVE PROGRESSO
035700*----------------------------------------------------------------*
035800 0008-CONFERIR-PROGRESSO         SECTION.
035900*----------------------------------------------------------------*
036000
036100     IF WRK-P1-QTDE(WRK-IND1)    GREATER THAN ZEROS
036200        MOVE 'S'                 TO WRK-PROGREDIU
036300     END-IF
036400     ADD 1                       TO WRK-IND1
036500     .
036600*----------------------------------------------------------------*
036700*> cobol-lint CL002 0008-end
036800 0008-END.                       EXIT.
036900*----------------------------------------------------------------*
037000
037100*----------------------------------------------------------------*
037200*    MONTA, A PARTIR DA TABELA DE TRABALHO, UM PAR DENOMINACAO/
037300*    QUANTIDADE PARA SER FILTRADO E ORDENADO PELO CXA0004A
037400*----------------------------------------------------------------*
037500 0009-MONTAR-PAR-PASSE1-PARA-0004 SECTION.
037600*----------------------------------------------------------------*
037700
037800     MOVE WRK-DISP-VALOR(WRK-IND1)
037900                                TO CXC006A-TAB-ENTRADA-VALOR(WRK-IND1)
038000     MOVE WRK-P1-QTDE(WRK-IND1)
038100                                TO CXC006A-TAB-ENTRADA-QTDE(WRK-IND1)
038200     ADD 1                       TO WRK-IND1
038300     .
038400*----------------------------------------------------------------*
038500*> cobol-lint CL002 0009-end
038600 0009-END.                       EXIT.
038700*----------------------------------------------------------------*
038800
038900*----------------------------------------------------------------*
039000*    DESCARREGA O RESULTADO JA FILTRADO/COMBINADO PELO CXA0004A
039100*    PARA A AREA DE SAIDA DESTE MODULO
039200*----------------------------------------------------------------*
039300 0010-DESCARREGAR-RESULTADO-FINAL SECTION.
039400*----------------------------------------------------------------*
039500
039600     MOVE CXC006A-TAB-SAIDA-VALOR(WRK-IND1)
039700                      TO CXC008A-TAB-RESULTADO-VALOR(WRK-IND1)
039800     MOVE CXC006A-TAB-SAIDA-QTDE(WRK-IND1)
039900                      TO CXC008A-TAB-RESULTADO-QTDE(WRK-IND1)
040000     ADD 1                       TO WRK-IND1
040100     .
040200*----------------------------------------------------------------*
040300*> cobol-lint CL002 0010-end
040400 0010-END.                       EXIT.
040500*----------------------------------------------------------------*
040600
040700*----------------------------------------------------------------*
040800*    TOMA MOEDAS DA POSICAO WRK-IND1 DURANTE O RETRY DA PASSADA
040900*    2 - MESMA FORMULA DA PASSADA 1, GRAVANDO NA TABELA DE RETRY
041000*----------------------------------------------------------------*
041100 0011-EXECUTAR-PASSE-ASCENDENTE  SECTION.
041200*----------------------------------------------------------------*
041300
041400     IF WRK-RESTANTE             NOT LESS THAN
041500                                 WRK-DISP-VALOR(WRK-IND1)
041600        AND WRK-DISP-QTDE(WRK-IND1) GREATER THAN ZEROS
041700        COMPUTE WRK-NUM-USAR = WRK-RESTANTE /
041800                               WRK-DISP-VALOR(WRK-IND1)
041900        IF WRK-DISP-QTDE(WRK-IND1) LESS THAN WRK-NUM-USAR
042000           MOVE WRK-DISP-QTDE(WRK-IND1) TO WRK-NUM-USAR
042100        END-IF
042200        ADD WRK-NUM-USAR         TO WRK-RETRY-QTDE(WRK-IND1)
042300        SUBTRACT WRK-NUM-USAR    FROM WRK-DISP-QTDE(WRK-IND1)
042400        COMPUTE WRK-RESTANTE = WRK-RESTANTE -
042500                               (WRK-NUM-USAR *
042600                                WRK-DISP-VALOR(WRK-IND1))
042700     END-IF
042800     .
042900*----------------------------------------------------------------*
043000*> cobol-lint CL002 0011-end
043100 0011-END.                       EXIT.
043200*----------------------------------------------------------------*
043300
043400*----------------------------------------------------------------*
043500*    COMBINA (VIA CXA0004A) A COPIA AJUSTADA DO RESULTADO DA
043600*    PASSADA 1 COM O RESULTADO DO RETRY DA PASSADA 2 - A TABELA
043700*    COMBINADA E A RESPOSTA FINAL DO CALCULO DE TROCO
043800*----------------------------------------------------------------*
043900 0012-COMBINAR-COPIA-E-RETRY     SECTION.
044000*----------------------------------------------------------------*
044100
044200     MOVE 'CB'                   TO CXC006A-FUNCAO
044300     MOVE ZEROS                  TO CXC006A-QTDE-ENTRADA
044400                                     CXC006A-QTDE-B
044500                                     CXC006A-QTDE-SAIDA
044600
044700     MOVE 1                      TO WRK-IND1
044800     PERFORM 0013-MONTAR-PAR-COPIA-PARA-0004
044900               UNTIL WRK-IND1 > WRK-QTDE-DISP
045000     MOVE WRK-QTDE-DISP          TO CXC006A-QTDE-ENTRADA
045100
045200     MOVE 1                      TO WRK-IND1
045300     PERFORM 0014-MONTAR-PAR-RETRY-PARA-0004
045400               UNTIL WRK-IND1 > WRK-QTDE-DISP
045500     MOVE WRK-QTDE-DISP          TO CXC006A-QTDE-B
045600
045700     CALL 'CXA0004A'             USING CXC006A-REGISTRO
045800
045900     MOVE CXC006A-QTDE-SAIDA      TO CXC008A-QTDE-RESULTADO
046000     MOVE 1                      TO WRK-IND1
046100     PERFORM 0010-DESCARREGAR-RESULTADO-FINAL
046200               UNTIL WRK-IND1 > CXC008A-QTDE-RESULTADO
046300     .
046400*----------------------------------------------------------------*
046500*> cobol-lint CL002 0012-end
046600 0012-END.                       EXIT.
046700*----------------------------------------------------------------*
046800
046900*----------------------------------------------------------------*
047000*    MONTA UM PAR DA COPIA AJUSTADA DO RESULTADO DA PASSADA 1
047100*    PARA SER COMBINADO PELO CXA0004A
047200*----------------------------------------------------------------*
047300 0013-MONTAR-PAR-COPIA-PARA-0004 SECTION.
047400*----------------------------------------------------------------*
047500
047600     MOVE WRK-DISP-VALOR(WRK-IND1)
047700                                TO CXC006A-TAB-ENTRADA-VALOR(WRK-IND1)
047800     MOVE WRK-COPIA-QTDE(WRK-IND1)
047900                                TO CXC006A-TAB-ENTRADA-QTDE(WRK-IND1)
048000     ADD 1                       TO WRK-IND1
048100     .
048200*----------------------------------------------------------------*
048300*> cobol-lint CL002 0013-end
048400 0013-END.                       EXIT.
048500*----------------------------------------------------------------*
048600
048700*----------------------------------------------------------------*
048800*    MONTA UM PAR DO RESULTADO DO RETRY DA PASSADA 2 PARA SER
048900*    COMBINADO PELO CXA0004A
049000*----------------------------------------------------------------*
049100 0014-MONTAR-PAR-RETRY-PARA-0004 SECTION.
049200*----------------------------------------------------------------*
049300
049400     MOVE WRK-DISP-VALOR(WRK-IND1)
049500                                TO CXC006A-TAB-B-VALOR(WRK-IND1)
049600     MOVE WRK-RETRY-QTDE(WRK-IND1)
049700                                TO CXC006A-TAB-B-QTDE(WRK-IND1)
049800     ADD 1                       TO WRK-IND1
049900     .
050000*----------------------------------------------------------------*
050100*> cobol-lint CL002 0014-end
050200 0014-END.                       EXIT.
050300*----------------------------------------------------------------*
050400
050500
050600
