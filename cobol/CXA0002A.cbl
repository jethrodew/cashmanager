000100******************************************************************
000200* PROGRAMADOR: R. HOLLOWAY - COBOL DICAS
000300* DATA.......: 14/03/1989
000400* DESCRICAO..: TABELA DE MOEDA/DENOMINACAO - LOCALIZA A MOEDA
000500*              CORRENTE E DEVOLVE A LISTA DE DENOMINACOES VALIDAS
000600* NOME.......: CXA0002A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    CXA0002A.
001000 AUTHOR.        R. HOLLOWAY.
001100 INSTALLATION.  COBOLDICAS SISTEMAS.
001200 DATE-WRITTEN.  14/03/89.
001300 DATE-COMPILED.
001400 SECURITY.      CONFIDENTIAL.
001500*----------------------------------------------------------------*
001600*                    H I S T O R I C O   D E   A L T E R A C O E S
001700*----------------------------------------------------------------*
001800*  14/03/89 RHO  REQ-1102  PROGRAMA ORIGINAL - TABELA DE MOEDA    REQ-1102
001900*                          UNICA MOEDA SUPORTADA: LIBRA (GBP)     REQ-1102
002000*  02/11/93 LKT  REQ-1288  INCLUIDA VALIDACAO CASE-INSENSITIVE    REQ-1288
002100*                          DO CODIGO DE MOEDA RECEBIDO            REQ-1288
002200*  19/07/95 LKT  REQ-1340  MENSAGEM DE ERRO PADRONIZADA CONFORME  REQ-1340
002300*                          O MANUAL DE CAIXA, TICKET REQ-1340     REQ-1340
002400*  09/06/98 MPC  Y2K-0007  REVISAO GERAL PARA O ANO 2000 - BOOK   Y2K-0007
002500*                          DE DATA DO SISTEMA AMPLIADO P/ 9(08)   Y2K-0007
002600*  23/02/99 MPC  Y2K-0021  TESTE DE VIRADA DE SECULO EXECUTADO    Y2K-0021
002700*                          SEM OCORRENCIAS - ENCERRA PROJETO Y2K  Y2K-0021
002800*  11/05/01 JRS  REQ-1502  PADRONIZADO LAYOUT DE CABECALHO COM OS REQ-1502
002900*                          DEMAIS MODULOS DA SUITE DE CAIXA       REQ-1502
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS CLASSE-ALFA IS 'A' THRU 'Z'
003600     UPSI-0 ON  STATUS IS CXA0002A-MODO-TESTE
003700     UPSI-0 OFF STATUS IS CXA0002A-MODO-PRODUCAO.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200*    DATA DO SISTEMA - GRAVADA NO LOG DE ERRO DE MOEDA INVALIDA
004300 01  WRK-DATA-SISTEMA              PIC 9(08) VALUE ZEROS.
004400 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
004500     05  WRK-DATA-SIS-ANO          PIC 9(04).
004600     05  WRK-DATA-SIS-MES          PIC 9(02).
004700     05  WRK-DATA-SIS-DIA          PIC 9(02).
004800
004900*    TABELA ESTATICA DE DENOMINACOES VALIDAS - LIBRA (GBP)
005000*    CONSTRUIDA POR VALUE/REDEFINES (OCTO POSICOES, ORDEM
005100*    DESCENDENTE DE VALOR DE FACE, EM PENCE)
005200 01  WRK-TAB-GBP-VALUES.
005300     05  FILLER                    PIC 9(05) VALUE 00200.
005400     05  FILLER                    PIC 9(05) VALUE 00100.
005500     05  FILLER                    PIC 9(05) VALUE 00050.
005600     05  FILLER                    PIC 9(05) VALUE 00020.
005700     05  FILLER                    PIC 9(05) VALUE 00010.
005800     05  FILLER                    PIC 9(05) VALUE 00005.
005900     05  FILLER                    PIC 9(05) VALUE 00002.
006000     05  FILLER                    PIC 9(05) VALUE 00001.
006100 01  WRK-TAB-GBP REDEFINES WRK-TAB-GBP-VALUES.
006200     05  WRK-GBP-DENOM             PIC 9(05) OCCURS 8 TIMES.
006300
006400 77  WRK-IND1                      PIC 9(02) COMP VALUE ZEROS.
006500 77  WRK-QTDE-DENOM                PIC 9(02) COMP VALUE 8.
006600
006700*    AREA USADA PARA CONVERSAO DO CODIGO DE MOEDA PARA MAIUSCULAS
006800 01  WRK-MOEDA-MAIUSC              PIC X(03) VALUE SPACES.
006900
007000 LINKAGE SECTION.
007100*    INTERFACE DE CHAMADA - BOOK COMPARTILHADO COM O PROGRAMA
007200*    CHAMADOR (VEJA CXA0001A, PARAGRAFO 0002) - CXC004A.
007300     COPY CXC004A.
007400
007500*================================================================*
007600 PROCEDURE DIVISION USING CXC004A-REGISTRO.
007700*================================================================*
007800
007900*----------------------------------------------------------------*
008000*    PROCESSAMENTO PRINCIPAL
008100*----------------------------------------------------------------*
008200*> cobol-lint CL002 0000-processar
008300 0000-PROCESSAR                  SECTION.
008400*----------------------------------------------------------------*
008500
008600     MOVE 'N'                    TO CXC004A-MOEDA-ACHADA
008700     MOVE SPACES                 TO CXC004A-MSG-ERRO
008800     PERFORM 0001-CONVERTER-MAIUSC THRU 0002-END
008900     GOBACK
009000     .
009100*----------------------------------------------------------------*
009200*> cobol-lint CL002 0000-end
009300 0000-END.                       EXIT.
009400*----------------------------------------------------------------*
009500
009600*----------------------------------------------------------------*
009700*    CONVERTE O CODIGO DE MOEDA RECEBIDO PARA MAIUSCULAS, POIS A
009800*    COMPARACAO DEVE SER CASE-INSENSITIVE (REGRA DO REQ-1340)
009900*----------------------------------------------------------------*
010000 0001-CONVERTER-MAIUSC           SECTION.
010100*----------------------------------------------------------------*
010200
010300     MOVE CXC004A-MOEDA-CODIGO        TO WRK-MOEDA-MAIUSC
010400     INSPECT WRK-MOEDA-MAIUSC
010500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010700     .
010800*----------------------------------------------------------------*
010900*> cobol-lint CL002 0001-end
011000 0001-END.                       EXIT.
011100*----------------------------------------------------------------*
011200
011300*----------------------------------------------------------------*
011400*    SOMENTE GBP E MOEDA DEFINIDA - QUALQUER OUTRA E REJEITADA
011500*----------------------------------------------------------------*
011600 0002-LOCALIZAR-MOEDA            SECTION.
011700*----------------------------------------------------------------*
011800
011900     IF WRK-MOEDA-MAIUSC         NOT EQUAL 'GBP'
012000        MOVE 'N'                 TO CXC004A-MOEDA-ACHADA
012100        ACCEPT WRK-DATA-SISTEMA  FROM DATE YYYYMMDD
012200        MOVE 'Unexpected currency encountered'
012300                                 TO CXC004A-MSG-ERRO
012400        GO TO 0002-END
012500     END-IF
012600
012700     MOVE 'S'                    TO CXC004A-MOEDA-ACHADA
012800     MOVE '£'                    TO CXC004A-MOEDA-SIMBOLO
012900     MOVE 1                      TO WRK-IND1
013000     PERFORM 0003-COPIAR-DENOM
013100               UNTIL WRK-IND1 > WRK-QTDE-DENOM
013200     .
013300*----------------------------------------------------------------*
013400*> cobol-lint CL002 0002-end
013500 0002-END.                       EXIT.
013600*----------------------------------------------------------------*
013700
013800*----------------------------------------------------------------*
013900*    COPIA UMA POSICAO DA TABELA ESTATICA PARA A AREA DE SAIDA
014000*----------------------------------------------------------------*
014100 0003-COPIAR-DENOM               SECTION.
014200*----------------------------------------------------------------*
014300
014400     MOVE WRK-GBP-DENOM(WRK-IND1)
014500                                 TO CXC004A-TAB-DENOM-VALIDOS(WRK-IND1)
014600     ADD 1                       TO WRK-IND1
014700     .
014800*----------------------------------------------------------------*
014900*> cobol-lint CL002 0003-end
015000 0003-END.                       EXIT.
015100*----------------------------------------------------------------*
015200
015300
015400
