000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 16/03/1989
000400* DESCRICAO..: TRATAMENTO DE TABELAS DE DENOMINACAO/QUANTIDADE -
000500*              ELIMINA POSICOES ZERADAS, ORDENA ASCENDENTE POR
000600*              VALOR DE FACE E COMBINA DUAS TABELAS SOMANDO AS
000700*              QUANTIDADES DAS DENOMINACOES EM COMUM
000800* NOME.......: CXA0004A
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    CXA0004A.
001200 AUTHOR.        JOSE ROBERTO.
001300 INSTALLATION.  COBOLDICAS SISTEMAS.
001400 DATE-WRITTEN.  16/03/89.
001500 DATE-COMPILED.
001600 SECURITY.      CONFIDENTIAL.
001700*----------------------------------------------------------------*
001800*                    H I S T O R I C O   D E   A L T E R A C O E S
001900*----------------------------------------------------------------*
002000*  16/03/89 JRO  REQ-1102  PROGRAMA ORIGINAL - SO FILTRAGEM DE    REQ-1102
002100*                          POSICOES ZERADAS (SEM ORDENACAO)       REQ-1102
002200*  28/09/90 RHO  REQ-1150  INCLUIDA ORDENACAO ASCENDENTE POR      REQ-1150
002300*                          VALOR DE FACE (BUBBLE SORT MANUAL)     REQ-1150
002400*  02/11/93 LKT  REQ-1288  INCLUIDA COMBINACAO DE DUAS TABELAS DE REQ-1288
002500*                          DENOMINACAO/QUANTIDADE (MERGE)         REQ-1288
002600*  19/07/95 LKT  REQ-1340  LIMITE DE TABELA ELEVADO DE 6 PARA 8   REQ-1340
002700*                          POSICOES - ACOMPANHA BOOK DE FLOAT     REQ-1340
002800*  09/06/98 MPC  Y2K-0007  REVISAO GERAL PARA O ANO 2000 - SEM    Y2K-0007
002900*                          CAMPOS DE DATA NESTE MODULO, NADA A    Y2K-0007
003000*                          ALTERAR - REGISTRADO PARA O DOSSIE Y2K Y2K-0007
003100*  11/05/01 JRS  REQ-1502  PADRONIZADO LAYOUT DE CABECALHO COM OS REQ-1502
003200*                          DEMAIS MODULOS DA SUITE DE CAIXA       REQ-1502
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASSE-ALFA IS 'A' THRU 'Z'
003900     UPSI-0 ON  STATUS IS CXA0004A-MODO-TESTE
004000     UPSI-0 OFF STATUS IS CXA0004A-MODO-PRODUCAO.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500 77  WRK-IND1                      PIC 9(02) COMP VALUE ZEROS.
004600 77  WRK-IND2                      PIC 9(02) COMP VALUE ZEROS.
004700 77  WRK-QTDE-LIDA                 PIC 9(02) COMP VALUE ZEROS.
004800 77  WRK-ACHOU-NA-SAIDA            PIC X(01) VALUE 'N'.
004900 77  WRK-POS-ACHADA                PIC 9(02) COMP VALUE ZEROS.
005000
005100*    DATA DO SISTEMA - GRAVADA NO LOG QUANDO A FUNCAO RECEBIDA
005200*    FOR DESCONHECIDA (NAO DEVERIA OCORRER EM PRODUCAO)
005300 01  WRK-DATA-SISTEMA              PIC 9(08) VALUE ZEROS.
005400 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
005500     05  WRK-DATA-SIS-ANO          PIC 9(04).
005600     05  WRK-DATA-SIS-MES          PIC 9(02).
005700     05  WRK-DATA-SIS-DIA          PIC 9(02).
005800
005900*    POSICAO DE TRABALHO USADA NA TROCA DO BUBBLE SORT - MESMA
006000*    TECNICA MANUAL USADA NOS DEMAIS MODULOS DE CLASSIFICACAO
006100*    DA SUITE (TEMP + REDEFINES DOS DOIS CAMPOS DO PAR)
006200 01  WRK-PAR-TEMP.
006300     05  WRK-PAR-TEMP-VALOR        PIC 9(05).
006400     05  WRK-PAR-TEMP-QTDE         PIC S9(07).
006450     05  FILLER                    PIC X(01).
006500 01  WRK-PAR-TEMP-R REDEFINES WRK-PAR-TEMP
006600                                   PIC X(13).
006700
006800*    TABELA DE TRABALHO USADA PARA A ORDENACAO - EVITA MEXER
006900*    DIRETO NA AREA DE LINKAGE ENQUANTO O BUBBLE SORT TROCA PARES
007000 01  WRK-TAB-TRABALHO.
007100     05  WRK-TAB-PAR OCCURS 8 TIMES.
007200         10  WRK-TAB-VALOR         PIC 9(05).
007300         10  WRK-TAB-QTDE          PIC S9(07).
007350     05  FILLER                    PIC X(01).
007400 01  WRK-TAB-TRABALHO-R REDEFINES WRK-TAB-TRABALHO.
007500     05  WRK-TAB-BYTE              PIC X(01) OCCURS 97 TIMES.
007600
007700 LINKAGE SECTION.
007800*    INTERFACE DE CHAMADA - BOOK COMPARTILHADO COM OS PROGRAMAS
007900*    CHAMADORES (VEJA CXA0001A, CXA0005A, CXA0006A) - CXC006A.
008000     COPY CXC006A.
008100
008200*================================================================*
008300 PROCEDURE DIVISION USING CXC006A-REGISTRO.
008400*================================================================*
008500
008600*----------------------------------------------------------------*
008700*    PROCESSAMENTO PRINCIPAL - DESVIA PARA A FUNCAO SOLICITADA
008800*----------------------------------------------------------------*
008900*> cobol-lint CL002 0000-processar
009000 0000-PROCESSAR                  SECTION.
009100*----------------------------------------------------------------*
009200
009300     MOVE ZEROS                  TO CXC006A-QTDE-SAIDA
009400     EVALUATE TRUE
009500         WHEN CXC006A-FN-FILTRAR-ORDENAR
009600              PERFORM 0001-FILTRAR-ZERADOS THRU 0002-END
009700         WHEN CXC006A-FN-COMBINAR
009800              PERFORM 0003-COMBINAR-TABELAS
009900         WHEN OTHER
010000              ACCEPT WRK-DATA-SISTEMA  FROM DATE YYYYMMDD
010100     END-EVALUATE
010200     GOBACK
010300     .
010400*----------------------------------------------------------------*
010500*> cobol-lint CL002 0000-end
010600 0000-END.                       EXIT.
010700*----------------------------------------------------------------*
010800
010900*----------------------------------------------------------------*
011000*    FILTERANDADDTOTREE (1A METADE) - COPIA PARA A TABELA DE
011100*    TRABALHO SOMENTE AS POSICOES COM QUANTIDADE DIFERENTE DE
011200*    ZERO - POSICOES ZERADAS NAO ENTRAM NA ARVORE/TABELA FINAL
011300*----------------------------------------------------------------*
011400 0001-FILTRAR-ZERADOS            SECTION.
011500*----------------------------------------------------------------*
011600
011700     MOVE ZEROS                  TO WRK-QTDE-LIDA
011800     MOVE ZEROS                   TO WRK-TAB-TRABALHO
011900     MOVE 1                      TO WRK-IND1
012000     PERFORM 0005-FILTRAR-POSICAO
012100               UNTIL WRK-IND1 > CXC006A-QTDE-ENTRADA
012200     .
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 0001-end
012500 0001-END.                       EXIT.
012600*----------------------------------------------------------------*
012700
012800*----------------------------------------------------------------*
012900*    ORDENA A TABELA DE TRABALHO JA FILTRADA EM ORDEM ASCENDENTE
013000*    DE VALOR DE FACE - BUBBLE SORT MANUAL, MESMA TECNICA USADA
013100*    NOS DEMAIS MODULOS DE CLASSIFICACAO DA SUITE
013200*----------------------------------------------------------------*
013300 0002-ORDENAR-ASCENDENTE         SECTION.
013400*----------------------------------------------------------------*
013500
013600     IF WRK-QTDE-LIDA            GREATER THAN 1
013700        MOVE 1                   TO WRK-IND1
013800        PERFORM 0006-PASSADA-EXTERNA
013900                  UNTIL WRK-IND1 >= WRK-QTDE-LIDA
014000     END-IF
014100
014200     MOVE ZEROS                  TO CXC006A-QTDE-SAIDA
014300     MOVE 1                      TO WRK-IND1
014400     PERFORM 0009-DESCARREGAR-SAIDA
014500               UNTIL WRK-IND1 > WRK-QTDE-LIDA
014600     .
014700*----------------------------------------------------------------*
014800*> cobol-lint CL002 0002-end
014900 0002-END.                       EXIT.
015000*----------------------------------------------------------------*
015100
015200*----------------------------------------------------------------*
015300*    COMBINEDENOMINATIONCOUNTS - JUNTA A TABELA DE ENTRADA E A
015400*    TABELA B EM UMA UNICA TABELA DE SAIDA, SOMANDO AS QUANTI-
015500*    DADES QUANDO A DENOMINACAO JA EXISTIR NA SAIDA
015600*----------------------------------------------------------------*
015700 0003-COMBINAR-TABELAS           SECTION.
015800*----------------------------------------------------------------*
015900
016000     MOVE ZEROS                  TO CXC006A-QTDE-SAIDA
016100     MOVE 1                      TO WRK-IND1
016200     PERFORM 0007-ACUMULAR-ENTRADA
016300               UNTIL WRK-IND1 > CXC006A-QTDE-ENTRADA
016400
016500     MOVE 1                      TO WRK-IND1
016600     PERFORM 0008-ACUMULAR-TAB-B
016700               UNTIL WRK-IND1 > CXC006A-QTDE-B
016800     .
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0003-end
017100 0003-END.                       EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    COPIA UMA POSICAO DA ENTRADA PARA A TABELA DE TRABALHO SE A
017600*    QUANTIDADE FOR DIFERENTE DE ZERO
017700*----------------------------------------------------------------*
017800 0005-FILTRAR-POSICAO            SECTION.
017900*----------------------------------------------------------------*
018000
018100     IF CXC006A-TAB-ENTRADA-QTDE(WRK-IND1) EQUAL ZEROS
018200        GO TO 0005-PROX-POSICAO
018300     END-IF
018400
018500     ADD 1                       TO WRK-QTDE-LIDA
018600     MOVE CXC006A-TAB-ENTRADA-VALOR(WRK-IND1)
018700                              TO WRK-TAB-VALOR(WRK-QTDE-LIDA)
018800     MOVE CXC006A-TAB-ENTRADA-QTDE(WRK-IND1)
018900                              TO WRK-TAB-QTDE(WRK-QTDE-LIDA)
019000
019100 0005-PROX-POSICAO.
019200     ADD 1                       TO WRK-IND1
019300     .
019400*----------------------------------------------------------------*
019500*> cobol-lint CL002 0005-end
019600 0005-END.                       EXIT.
019700*----------------------------------------------------------------*
019800
019900*----------------------------------------------------------------*
020000*    PASSADA EXTERNA DO BUBBLE SORT
020100*----------------------------------------------------------------*
020200 0006-PASSADA-EXTERNA            SECTION.
020300*----------------------------------------------------------------*
020400
020500     MOVE 1                      TO WRK-IND2
020600     PERFORM 0010-PASSADA-INTERNA
020700               UNTIL WRK-IND2 > WRK-QTDE-LIDA - WRK-IND1
020800     ADD 1                       TO WRK-IND1
020900     .
021000*----------------------------------------------------------------*
021100*> cobol-lint CL002 0006-end
021200 0006-END.                       EXIT.
021300*----------------------------------------------------------------*
021400
021500*----------------------------------------------------------------*
021600*    ACUMULA UMA POSICAO DA TABELA DE ENTRADA NA TABELA DE SAIDA
021700*    DA COMBINACAO (TABELA DE SAIDA COMECA VAZIA)
021800*----------------------------------------------------------------*
021900 0007-ACUMULAR-ENTRADA           SECTION.
022000*----------------------------------------------------------------*
022100
022200     MOVE CXC006A-TAB-ENTRADA-VALOR(WRK-IND1) TO WRK-PAR-TEMP-VALOR
022300     MOVE CXC006A-TAB-ENTRADA-QTDE(WRK-IND1)  TO WRK-PAR-TEMP-QTDE
022400     PERFORM 0011-SOMAR-NA-SAIDA
022500     ADD 1                       TO WRK-IND1
022600     .
022700*----------------------------------------------------------------*
022800*> cobol-lint CL002 0007-end
022900 0007-END.                       EXIT.
023000*----------------------------------------------------------------*
023100
023200*----------------------------------------------------------------*
023300*    ACUMULA UMA POSICAO DA TABELA B NA TABELA DE SAIDA DA
023400*    COMBINACAO - SOMA SE A DENOMINACAO JA ESTIVER PRESENTE
023500*----------------------------------------------------------------*
023600 0008-ACUMULAR-TAB-B             SECTION.
023700*----------------------------------------------------------------*
023800
023900     MOVE CXC006A-TAB-B-VALOR(WRK-IND1) TO WRK-PAR-TEMP-VALOR
024000     MOVE CXC006A-TAB-B-QTDE(WRK-IND1)  TO WRK-PAR-TEMP-QTDE
024100     PERFORM 0011-SOMAR-NA-SAIDA
024200     ADD 1                       TO WRK-IND1
024300     .
024400*----------------------------------------------------------------*
024500*> cobol-lint CL002 0008-end
024600 0008-END.                       EXIT.
024700*----------------------------------------------------------------*
024800
024900*----------------------------------------------------------------*
025000*    DESCARREGA A TABELA DE TRABALHO JA ORDENADA PARA A SAIDA
025100*----------------------------------------------------------------*
025200 0009-DESCARREGAR-SAIDA          SECTION.
025300*----------------------------------------------------------------*
025400
025500     ADD 1                       TO CXC006A-QTDE-SAIDA
025600     MOVE WRK-TAB-VALOR(WRK-IND1)
025700                        TO CXC006A-TAB-SAIDA-VALOR(CXC006A-QTDE-SAIDA)
025800     MOVE WRK-TAB-QTDE(WRK-IND1)
025900                        TO CXC006A-TAB-SAIDA-QTDE(CXC006A-QTDE-SAIDA)
026000     ADD 1                       TO WRK-IND1
026100     .
026200*----------------------------------------------------------------*
026300*> cobol-lint CL002 0009-end
026400 0009-END.                       EXIT.
026500*----------------------------------------------------------------*
026600
026700*----------------------------------------------------------------*
026800*    COMPARA UM PAR DA PASSADA INTERNA DO BUBBLE SORT E TROCA DE
026900*    POSICAO SE ESTIVER FORA DE ORDEM ASCENDENTE
027000*----------------------------------------------------------------*
027100 0010-PASSADA-INTERNA            SECTION.
027200*----------------------------------------------------------------*
027300
027400     IF WRK-TAB-VALOR(WRK-IND2) GREATER THAN
027500                                 WRK-TAB-VALOR(WRK-IND2 + 1)
027600        MOVE WRK-TAB-PAR(WRK-IND2)       TO WRK-PAR-TEMP
027700        MOVE WRK-TAB-PAR(WRK-IND2 + 1)   TO WRK-TAB-PAR(WRK-IND2)
027800        MOVE WRK-PAR-TEMP
027900                          TO WRK-TAB-PAR(WRK-IND2 + 1)
028000     END-IF
028100     ADD 1                       TO WRK-IND2
028200     .
028300*----------------------------------------------------------------*
028400*> cobol-lint CL002 0010-end
028500 0010-END.                       EXIT.
028600*----------------------------------------------------------------*
028700
028800*----------------------------------------------------------------*
028900*    PROCURA WRK-PAR-TEMP-VALOR NA TABELA DE SAIDA - SE ACHAR,
029000*    SOMA A QUANTIDADE; SE NAO ACHAR, ABRE NOVA POSICAO
029100*----------------------------------------------------------------*
029200 0011-SOMAR-NA-SAIDA             SECTION.
029300*----------------------------------------------------------------*
029400
029500     MOVE 'N'                    TO WRK-ACHOU-NA-SAIDA
029600     MOVE ZEROS                  TO WRK-POS-ACHADA
029700     MOVE 1                      TO WRK-IND2
029800     PERFORM 0012-PROCURAR-DENOM-SAIDA
029900               UNTIL WRK-IND2 > CXC006A-QTDE-SAIDA
030000                  OR WRK-ACHOU-NA-SAIDA EQUAL 'S'
030100
030200     IF WRK-ACHOU-NA-SAIDA       EQUAL 'S'
030300        ADD WRK-PAR-TEMP-QTDE
030400                          TO CXC006A-TAB-SAIDA-QTDE(WRK-POS-ACHADA)
030500     ELSE
030600        ADD 1                    TO CXC006A-QTDE-SAIDA
030700        MOVE WRK-PAR-TEMP-VALOR
030800                          TO CXC006A-TAB-SAIDA-VALOR(CXC006A-QTDE-SAIDA)
030900        MOVE WRK-PAR-TEMP-QTDE
031000                          TO CXC006A-TAB-SAIDA-QTDE(CXC006A-QTDE-SAIDA)
031100     END-IF
031200     .
031300*----------------------------------------------------------------*
031400*> cobol-lint CL002 0011-end
031500 0011-END.                       EXIT.
031600*----------------------------------------------------------------*
031700
031800*----------------------------------------------------------------*
031900*    CONFERE UMA POSICAO DA TABELA DE SAIDA CONTRA A DENOMINACAO
032000*    PROCURADA POR 0011-SOMAR-NA-SAIDA
032100*----------------------------------------------------------------*
032200 0012-PROCURAR-DENOM-SAIDA       SECTION.
032300*----------------------------------------------------------------*
032400
032500     IF CXC006A-TAB-SAIDA-VALOR(WRK-IND2) EQUAL WRK-PAR-TEMP-VALOR
032600        MOVE 'S'                 TO WRK-ACHOU-NA-SAIDA
032700        MOVE WRK-IND2            TO WRK-POS-ACHADA
032800     END-IF
032900     ADD 1                       TO WRK-IND2
033000     .
033100*----------------------------------------------------------------*
033200*> cobol-lint CL002 0012-end
033300 0012-END.                       EXIT.
033400*----------------------------------------------------------------*
033500
033600
033700
