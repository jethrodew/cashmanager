000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DE CHAMADA DO VALIDADOR DE
000300*              MOEDA CORRENTE (CXA0002A)
000400* PROGRAMADOR: J.OLIVEIRA - COBOL DICAS
000500* DATA.......: 28/09/1990
000600* TAMANHO....: 00086
000700*----------------------------------------------------------------*
000800* CXC004A-MOEDA-CODIGO    = CODIGO DE MOEDA INFORMADO NO PARM DO
000900*                           LOTE (EX. GBP)
001000* CXC004A-MOEDA-SIMBOLO   = SIMBOLO IMPRESSO NO RESUMO DE LOTE
001100* CXC004A-TAB-DENOM-VALIDOS = DENOMINACOES VALIDAS DEVOLVIDAS
001200* CXC004A-MOEDA-ACHADA    = 'S'/'N' SE O CODIGO FOI RECONHECIDO
001300* CXC004A-MSG-ERRO        = MENSAGEM DE RECUSA QUANDO NAO ACHADA
001400*----------------------------------------------------------------*
001500* USADO POR.: CXA0001A (CHAMADOR) E CXA0002A (CHAMADO) - SUBSTITUI
001600*             AS DUAS AREAS WRK-PARM-0002/LS-CXA0002A-PARM QUE
001700*             ERAM MANTIDAS A MAO, UMA EM CADA PROGRAMA.
001800*================================================================*
001900*- CHANGE LOG --------------------------------------------------*
002000*  20/01/04 JRS  REQ-1601  BOOK ORIGINAL - EXTRAIDO DAS AREAS
002100*                          WRK-PARM-0002 (CXA0001A) E
002200*                          LS-CXA0002A-PARM (CXA0002A), QUE HAVIAM
002300*                          DIVERGIDO UMA DA OUTRA EM MANUTENCAO
002400*----------------------------------------------------------------*
002500 01  CXC004A-HEADER.
002600     05  CXC004A-COD-BOOK            PIC X(08) VALUE 'CXC004A'.
002700     05  CXC004A-TAM-BOOK            PIC 9(05) VALUE 00086.
002800 01  CXC004A-REGISTRO.
002900     05  CXC004A-MOEDA-CODIGO        PIC X(03).
003000     05  CXC004A-MOEDA-CODIGO-R REDEFINES CXC004A-MOEDA-CODIGO.
003100         10  CXC004A-MOEDA-CODIGO-BYTE PIC X(01) OCCURS 3 TIMES.
003200     05  CXC004A-MOEDA-SIMBOLO       PIC X(01).
003300     05  CXC004A-TAB-DENOM-VALIDOS   PIC 9(05) OCCURS 8 TIMES.
003400     05  CXC004A-MOEDA-ACHADA        PIC X(01).
003500         88  CXC004A-ACHADA              VALUE 'S'.
003600         88  CXC004A-NAO-ACHADA          VALUE 'N'.
003700     05  CXC004A-MSG-ERRO            PIC X(40).
003750     05  FILLER                    PIC X(01).
