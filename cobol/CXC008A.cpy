000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DE CHAMADA DO CALCULO DE TROCO
000300*              (CXA0006A)
000400* PROGRAMADOR: J.OLIVEIRA - COBOL DICAS
000500* DATA.......: 28/09/1990
000600* TAMANHO....: 00265
000700*----------------------------------------------------------------*
000800* CXC008A-TAB-DISP        = DENOMINACOES DISPONIVEIS, JA FILTRADAS
000900*                           E ORDENADAS ASCENDENTE POR CXA0004A
001000* CXC008A-VALOR-TOTAL     = VALOR DO TROCO A PRODUZIR
001100* CXC008A-TAB-RESULTADO   = MOEDAS ESCOLHIDAS PARA O TROCO
001200* CXC008A-OK / CXC008A-MSG-ERRO = RETORNO DO CALCULO
001300*----------------------------------------------------------------*
001400* USADO POR.: CXA0001A (CHAMADOR) E CXA0006A (CHAMADO) - SUBSTITUI
001500*             WRK-PARM-0006/LS-CXA0006A-PARM, MANTIDAS A MAO.
001600*================================================================*
001700*- CHANGE LOG --------------------------------------------------*
001800*  20/01/04 JRS  REQ-1601  BOOK ORIGINAL - EXTRAIDO DAS AREAS
001900*                          WRK-PARM-0006 (CXA0001A) E
002000*                          LS-CXA0006A-PARM (CXA0006A)
002100*----------------------------------------------------------------*
002200 01  CXC008A-HEADER.
002300     05  CXC008A-COD-BOOK            PIC X(08) VALUE 'CXC008A'.
002400     05  CXC008A-TAM-BOOK            PIC 9(05) VALUE 00265.
002500 01  CXC008A-REGISTRO.
002600     05  CXC008A-TAB-DISP-VALOR      PIC 9(05) OCCURS 8 TIMES.
002700     05  CXC008A-TAB-DISP-QTDE       PIC S9(07) OCCURS 8 TIMES.
002800     05  CXC008A-QTDE-DISP           PIC 9(02).
002900     05  CXC008A-VALOR-TOTAL         PIC S9(07).
003000     05  CXC008A-TAB-RESULTADO-VALOR PIC 9(05) OCCURS 8 TIMES.
003100     05  CXC008A-TAB-RESULTADO-QTDE  PIC S9(07) OCCURS 8 TIMES.
003200     05  CXC008A-QTDE-RESULTADO      PIC 9(02).
003300     05  CXC008A-OK                  PIC X(01).
003400         88  CXC008A-SUCESSO             VALUE 'S'.
003500         88  CXC008A-FALHA               VALUE 'N'.
003600     05  CXC008A-MSG-ERRO            PIC X(60).
003650     05  FILLER                    PIC X(01).
