000100*================================================================*
000200* DESCRICAO..: BOOK DE LAYOUT DO RESULTADO DE TROCO E DO ARQUIVO
000300*              DE SAIDA CHANGE-OUT (ECO DA TRANSACAO + TROCO)
000400* PROGRAMADOR: R.HOLLOWAY - COBOL DICAS
000500* DATA.......: 15/03/1989
000600* TAMANHO....: CXC003A-REGISTRO = 00104, CXC003A-SAIDA = 00282
000700*----------------------------------------------------------------*
000800* CXC003A-TAB-TROCO       = MOEDAS A SEREM ENTREGUES DE TROCO
000900* CXC003A-RESTANTE        = VALOR AINDA NAO COBERTO PELO TROCO
001000*                           (ZERO QUANDO O CALCULO FOI CONCLUIDO)
001100*----------------------------------------------------------------*
001200* CXC003A-SAIDA           = LAYOUT DO ARQUIVO CHANGE-OUT:
001300*                           ECO DA TRANSACAO + TROCO CALCULADO +
001400*                           CODIGO DE SITUACAO DA TRANSACAO
001500*----------------------------------------------------------------*
001600* USADO POR.: FD CHANGE-OUT (CXA0001A), AREA DE TRABALHO DO
001700*             CALCULO DE TROCO PASSADA A CXA0006A.
001800*================================================================*
001900*- CHANGE LOG --------------------------------------------------*
002000*  15/03/89 RHO  REQ-1102  BOOK ORIGINAL - LAYOUT TROCO           REQ-1102
002100*  22/08/91 LKT  REQ-1201  INCLUIDO LAYOUT DE SAIDA CHANGE-OUT    REQ-1201
002200*  09/06/98 MPC  Y2K-0007  REVISAO GERAL Y2K - SEM CAMPOS DE DATA Y2K-0007
002300*                          NESTE BOOK, NADA A ALTERAR             Y2K-0007
002350*  22/01/04 JRS  REQ-1604  AMPLIADA CXC003A-SAI-MOTIVO DE X(60)   REQ-1604
002360*                          PARA X(80), ACOMPANHANDO A AMPLIACAO   REQ-1604
002370*                          DE CXC007A-MSG-ERRO                    REQ-1604
002400*----------------------------------------------------------------*
002450 01  CXC003A-HEADER.
002460     05  CXC003A-COD-BOOK            PIC X(08) VALUE 'CXC003A'.
002470     05  CXC003A-TAM-BOOK            PIC 9(05) VALUE 00104.
002500 01  CXC003A-REGISTRO.
002600     05  CXC003A-TAB-TROCO OCCURS 8 TIMES
002700                 INDEXED BY CXC003A-IDX.
002800         10  CXC003A-TROCO-VALOR     PIC 9(05).
002900         10  CXC003A-TROCO-QTDE      PIC 9(07).
003000     05  CXC003A-RESTANTE            PIC S9(07).
003100     05  FILLER                      PIC X(01).
003200
003300 01  CXC003A-SAIDA.
003400     05  CXC003A-SAI-CUSTO           PIC 9(07).
003500     05  CXC003A-SAI-TAB-MOEDAS OCCURS 8 TIMES.
003600         10  CXC003A-SAI-MOEDA-VALOR PIC 9(05).
003700         10  CXC003A-SAI-MOEDA-QTDE  PIC 9(07).
003800     05  CXC003A-SAI-TAB-TROCO OCCURS 8 TIMES.
003900         10  CXC003A-SAI-TROCO-VALOR PIC 9(05).
004000         10  CXC003A-SAI-TROCO-QTDE  PIC 9(07).
004100     05  CXC003A-SAI-STATUS          PIC X(02).
004200         88  CXC003A-SAI-OK              VALUE 'OK'.
004300         88  CXC003A-SAI-REJEITADA       VALUE 'RJ'.
004400         88  CXC003A-SAI-SEM-TROCO       VALUE 'ST'.
004500     05  CXC003A-SAI-MOTIVO          PIC X(80).
004600     05  FILLER                      PIC X(01).

